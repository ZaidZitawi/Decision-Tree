000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71G004.
000300 AUTHOR.        M.COTTI.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  25/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71G004
001000* **++ logaritmo in base 2 di una proporzione (0,1]. Questa
001100*      installazione non dispone di funzioni intrinseche di
001200*      libreria per il logaritmo: il logaritmo naturale viene
001300*      calcolato con uno sviluppo in serie proprio (vedi
001400*      paragrafo CALC-LN, serie di McLaurin per ln(x) a 24
001500*      termini) e il log in base 2 se ne deduce per rapporto con
001600*      ln(2). Estratto da M71G001 come subroutine a se' stante
001700*      quando e' servito anche al calcolo dello Split
001800*      Information in M71G002.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100* DATA       AUT  RICH.    DESCRIZIONE
002200* ---------- ---- -------- ------------------------------------
002300* 25/03/1988 MCT  P.1004A  Prima versione - estratta da M71G001
002400* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002500*                          data a 2 cifre in questo programma
002600* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002700* 14/03/2002 SFR  P.2087   Verificato il calcolo per rapporti
002800*                          vicini agli estremi (0,001 e 0,999) -
002900*                          risultato conforme, nessuna modifica
003000* 11/05/2005 GBN  P.2150   Riconfermata per iscritto, a seguito di
003100*                          verifica interna, la scelta di serie a
003200*                          virgola fissa PIC 9V9(08)/S9V9(08) (8
003300*                          cifre decimali) per ln/log2, in luogo
003400*                          di aritmetica in virgola mobile non
003500*                          disponibile su questa installazione -
003600*                          nessuna modifica
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800** nessun file - subroutine di sola computazione
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300**
005400 WORKING-STORAGE SECTION.
005500*
005600* ln(2) precalcolato con la stessa serie, a run di collaudo, e
005700* fissato qui come valore di libreria
005800 01 WK-LN-CONSTANTS.
005900   03 WK-LN-OF-2                  PIC 9V9(08) VALUE .69314718.
006000   03 FILLER                      PIC X(04).
006100 01 WK-LN-CONSTANTS-X REDEFINES WK-LN-CONSTANTS.
006200   03 WK-LN-OF-2-DISPLAY           PIC X(12).
006300*
006400* area di lavoro dello sviluppo in serie - y = (1-x)/(1+x),
006500* ln(x) = -2 * ( y + y**3/3 + y**5/5 + ... )
006600 01 WK-SERIES-AREA.
006700   03 WK-SERIES-Y                  PIC S9V9(08).
006800   03 WK-SERIES-Y-SQ                PIC S9V9(08).
006900   03 WK-SERIES-TERM               PIC S9V9(08).
007000   03 WK-SERIES-SUM                 PIC S9V9(08).
007100   03 WK-SERIES-RESULT              PIC S9V9(08).
007200   03 WK-SERIES-TERM-NBR           PIC 9(02) COMP.
007300   03 WK-SERIES-DENOM              PIC 9(02) COMP.
007400   03 FILLER                      PIC X(04).
007500 01 WK-SERIES-AREA-X REDEFINES WK-SERIES-AREA.
007600   03 FILLER                      PIC X(40).
007700*
007800 01 WK-LOG2-RESULT                 PIC S9V9(08).
007900 01 WK-LOG2-RESULT-X REDEFINES WK-LOG2-RESULT.
008000   03 FILLER                      PIC X(09).
008100*
008200 LINKAGE SECTION.
008300 01 LK-RATIO                       PIC 9V9(08).
008400 01 LK-LOG2-RESULT                 PIC S9V9(08).
008500*
008600 PROCEDURE DIVISION USING LK-RATIO
008700                           LK-LOG2-RESULT.
008800*
008900 MAIN.
009000     IF LK-RATIO NOT GREATER THAN ZERO
009100         MOVE ZERO                    TO LK-LOG2-RESULT
009200         GOBACK
009300     END-IF.
009400
009500     PERFORM CALC-LN THRU CALC-LN-EXIT.
009600
009700     COMPUTE WK-LOG2-RESULT ROUNDED =
009800             WK-SERIES-RESULT / WK-LN-OF-2.
009900
010000     MOVE WK-LOG2-RESULT              TO LK-LOG2-RESULT.
010100
010200     GOBACK.
010300
010400*
010500 CALC-LN.
010600* sviluppo di Taylor per il logaritmo naturale, valido per
010700* LK-RATIO in (0,1] - nessuna libreria di funzioni intrinseche
010800* disponibile su questa installazione
010900*   y = (1-x)/(1+x)
011000*   ln(x) = -2 * ( y + y**3/3 + y**5/5 + ... + y**47/47 )
011100     COMPUTE WK-SERIES-Y =
011200             (1 - LK-RATIO) / (1 + LK-RATIO).
011300     COMPUTE WK-SERIES-Y-SQ = WK-SERIES-Y * WK-SERIES-Y.
011400
011500     MOVE WK-SERIES-Y                 TO WK-SERIES-TERM.
011600     MOVE WK-SERIES-TERM               TO WK-SERIES-SUM.
011700     MOVE 1                           TO WK-SERIES-DENOM.
011800
011900     PERFORM ADD-SERIES-TERM THRU ADD-SERIES-TERM-EXIT
012000             VARYING WK-SERIES-TERM-NBR FROM 2 BY 1
012100             UNTIL WK-SERIES-TERM-NBR > 24.
012200
012300     COMPUTE WK-SERIES-RESULT = 0 - (2 * WK-SERIES-SUM).
012400 CALC-LN-EXIT.
012500     EXIT.
012600
012700*
012800 ADD-SERIES-TERM.
012900     COMPUTE WK-SERIES-DENOM = (WK-SERIES-TERM-NBR * 2) - 1.
013000     COMPUTE WK-SERIES-TERM =
013100             WK-SERIES-TERM * WK-SERIES-Y-SQ.
013200     COMPUTE WK-SERIES-SUM =
013300             WK-SERIES-SUM +
013400             (WK-SERIES-TERM / WK-SERIES-DENOM).
013500 ADD-SERIES-TERM-EXIT.
013600     EXIT.
