000100* ---------------------------------------------------------
000200* M71T002I - area di input per la costruzione ricorsiva
000300*            del sottoalbero (worker M71T002)
000400* REPLACING ==:X:== BY ==C== nel chiamante, BY ==N== nella
000500* chiamata ricorsiva a se stesso
000600* ---------------------------------------------------------
000700 01 TREE-BLD-:X:-IN.
000800   03 TREE-BLD-:X:-DEPTH           PIC 9(02) COMP.
000900   03 TREE-BLD-:X:-SWITCHES.
001000     05 TREE-BLD-:X:-GAIN-RATIO-SW   PIC X(01).
001100       88 TREE-BLD-:X:-USE-GAIN-RATIO    VALUE 'Y'.
001200   03 TREE-BLD-:X:-REC-TOT         PIC 9(04) COMP.
001300   03 TREE-BLD-:X:-REC-LIST.
001400     05 TREE-BLD-:X:-REC-IDX OCCURS 0 TO 8200
001500                        DEPENDING ON TREE-BLD-:X:-REC-TOT
001600                        PIC 9(04) COMP.
001700   03 TREE-BLD-:X:-ATTR-TOT        PIC 9(02) COMP.
001800   03 TREE-BLD-:X:-ATTR-LIST.
001900     05 TREE-BLD-:X:-ATTR-EL OCCURS 0 TO 22
002000                        DEPENDING ON TREE-BLD-:X:-ATTR-TOT
002100                        PIC X(20).
