000100* ---------------------------------------------------------
000200* M71MATR  -  tabella dei 22 nomi di attributo, nell'ordine
000300*             fisso del tracciato MUSHROOM-RECORD
000400* usata da M71T001 per seminare la lista candidati iniziale
000500* ---------------------------------------------------------
000600 01 M71-ATTRIBUTE-NAME-TABLE.
000700   03 FILLER                       PIC X(20) VALUE 'CAP-SHAPE'.
000800   03 FILLER                       PIC X(20) VALUE 'CAP-SURFACE'.
000900   03 FILLER                       PIC X(20) VALUE 'CAP-COLOR'.
001000   03 FILLER                       PIC X(20) VALUE 'BRUISES'.
001100   03 FILLER                       PIC X(20) VALUE 'ODOR'.
001200   03 FILLER                       PIC X(20) VALUE 'GILL-ATTACHMENT'.
001300   03 FILLER                       PIC X(20) VALUE 'GILL-SPACING'.
001400   03 FILLER                       PIC X(20) VALUE 'GILL-SIZE'.
001500   03 FILLER                       PIC X(20) VALUE 'GILL-COLOR'.
001600   03 FILLER                       PIC X(20) VALUE 'STALK-SHAPE'.
001700   03 FILLER                       PIC X(20) VALUE 'STALK-ROOT'.
001800   03 FILLER                       PIC X(20)
001900                                    VALUE 'STALK-SURF-ABV-RING'.
002000   03 FILLER                       PIC X(20)
002100                                    VALUE 'STALK-SURF-BLW-RING'.
002200   03 FILLER                       PIC X(20)
002300                                    VALUE 'STALK-COLOR-ABV-RING'.
002400   03 FILLER                       PIC X(20)
002500                                    VALUE 'STALK-COLOR-BLW-RING'.
002600   03 FILLER                       PIC X(20) VALUE 'VEIL-TYPE'.
002700   03 FILLER                       PIC X(20) VALUE 'VEIL-COLOR'.
002800   03 FILLER                       PIC X(20) VALUE 'RING-NUMBER'.
002900   03 FILLER                       PIC X(20) VALUE 'RING-TYPE'.
003000   03 FILLER                       PIC X(20)
003100                                    VALUE 'SPORE-PRINT-COLOR'.
003200   03 FILLER                       PIC X(20) VALUE 'POPULATION'.
003300   03 FILLER                       PIC X(20) VALUE 'HABITAT'.
003400*
003500 01 M71-ATTRIBUTE-NAME-REDEF REDEFINES M71-ATTRIBUTE-NAME-TABLE.
003600   03 M71-ATTR-NAME-EL             PIC X(20) OCCURS 22 TIMES.
