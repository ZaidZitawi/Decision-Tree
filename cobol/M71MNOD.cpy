000100* ---------------------------------------------------------
000200* M71MNOD  -  tabella dei nodi dell'albero, in memoria
000300*             (struttura interna, non e' un record di file)
000400* usata da M71B001 (albero finale), M71T001/T002 (costruzione),
000500* M71T003 (predict) e M71R001/R002 (rendering)
000600* ---------------------------------------------------------
000700 01 M71-TREE-AREA.
000800   03 M71-NODE-TOT                 PIC 9(04) COMP.
000900   03 M71-NODE-LIST.
001000     05 M71-NODE-EL OCCURS 0 TO 2000
001100                    DEPENDING ON M71-NODE-TOT
001200                    INDEXED BY M71-NODE-I.
001300       10 M71-NODE-LEAF-SW             PIC X(01).
001400         88 M71-NODE-IS-LEAF                VALUE 'Y'.
001500         88 M71-NODE-IS-INTERNAL            VALUE 'N'.
001600       10 M71-NODE-LABEL                PIC X(09).
001700       10 M71-NODE-SPLIT-ATTR           PIC X(20).
001800       10 M71-NODE-CHILD-TOT            PIC 9(02) COMP.
001900       10 M71-NODE-CHILD-LIST.
002000         15 M71-NODE-CHILD-EL OCCURS 0 TO 12
002100                              DEPENDING ON M71-NODE-CHILD-TOT
002200                              INDEXED BY M71-CHILD-I.
002300           20 M71-CHILD-VALUE           PIC X(12).
002400           20 M71-CHILD-NODE-IDX        PIC 9(04) COMP.
002500       10 FILLER                        PIC X(05).
