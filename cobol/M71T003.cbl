000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71T003.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  30/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71T003
001000* **++ classificazione (predict) di un singolo record fungo
001100*      attraverso l'albero gia' costruito. Scende dalla radice
001200*      seguendo il ramo corrispondente al valore del record per
001300*      l'attributo di split di ciascun nodo, fino ad una foglia.
001400*      Se il valore osservato non corrisponde a nessun ramo noto
001500*      (mai visto in fase di training), la marcatura ritornata e'
001600*      sempre EDIBLE per convenzione fissa d'istituto - non viene
001700*      ricalcolata alcuna maggioranza al momento della predict.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000* DATA       AUT  RICH.    DESCRIZIONE
002100* ---------- ---- -------- ------------------------------------
002200* 30/03/1988 RAL  P.1008   Prima versione
002300* 22/11/1990 RAL  P.1014   Nessuna modifica funzionale - solo
002400*                          allineamento al nuovo tracciato nodo
002500* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002600*                          data a 2 cifre in questo programma
002700* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002800* 19/06/2003 DPZ  P.2093   Riconfermata per iscritto la
002900*                          convenzione EDIBLE per valore mai
003000*                          visto in training, a seguito di
003100*                          verifica interna - nessuna modifica
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300** nessun file - subroutine di sola computazione
004400*
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800**
004900 WORKING-STORAGE SECTION.
005000*
005100 01 WK-LITERALS.
005200   03 CC-ATTR-VALUE-PGM           PIC X(08) VALUE 'M71G003'.
005300   03 FILLER REDEFINES CC-ATTR-VALUE-PGM.
005400     05 FILLER                    PIC X(03).
005500     05 FILLER                    PIC X(05).
005600*
005700 01 WK-COUNTERS.
005800   03 WK-NODE-IDX                 PIC 9(04) COMP.
005900   03 WK-NEXT-NODE-IDX            PIC 9(04) COMP.
006000   03 WK-CHILD-I                  PIC 9(02) COMP.
006100   03 FILLER                      PIC X(04).
006200 01 WK-COUNTERS-X REDEFINES WK-COUNTERS.
006300   03 FILLER                      PIC X(14).
006400*
006500 01 WK-SWITCHES.
006600   03 WK-DONE-SW                  PIC X(01) VALUE 'N'.
006700     88 WK-WALK-DONE                  VALUE 'Y'.
006800   03 WK-CHILD-FOUND-SW           PIC X(01) VALUE 'N'.
006900     88 WK-CHILD-FOUND                VALUE 'Y'.
007000   03 FILLER                      PIC X(06).
007100 01 WK-SWITCHES-X REDEFINES WK-SWITCHES.
007200   03 FILLER                      PIC X(08).
007300*
007400 01 WK-ATTR-VALUE-WORK             PIC X(12).
007500*
007600 LINKAGE SECTION.
007700 COPY M71MNOD.
007800 COPY M71MREC.
007900 01 LK-PREDICTED-LABEL             PIC X(09).
008000*
008100 PROCEDURE DIVISION USING M71-TREE-AREA
008200                           M71-MUSHROOM-RECORD
008300                           LK-PREDICTED-LABEL.
008400*
008500 MAIN.
008600     MOVE 1                           TO WK-NODE-IDX.
008700     MOVE 'N'                         TO WK-DONE-SW.
008800
008900     PERFORM WALK-ONE-LEVEL THRU WALK-ONE-LEVEL-EXIT
009000             UNTIL WK-WALK-DONE.
009100
009200     GOBACK.
009300
009400*
009500 WALK-ONE-LEVEL.
009600     IF M71-NODE-IS-LEAF(WK-NODE-IDX)
009700         MOVE M71-NODE-LABEL(WK-NODE-IDX) TO LK-PREDICTED-LABEL
009800         MOVE 'Y'                     TO WK-DONE-SW
009900         GO TO WALK-ONE-LEVEL-EXIT
010000     END-IF.
010100
010200     CALL CC-ATTR-VALUE-PGM USING M71-NODE-SPLIT-ATTR(WK-NODE-IDX)
010300                              M71-MUSHROOM-RECORD
010400                              WK-ATTR-VALUE-WORK.
010500
010600     MOVE 'N'                         TO WK-CHILD-FOUND-SW.
010700     PERFORM FIND-MATCHING-CHILD THRU FIND-MATCHING-CHILD-EXIT
010800             VARYING WK-CHILD-I FROM 1 BY 1
010900             UNTIL WK-CHILD-I > M71-NODE-CHILD-TOT(WK-NODE-IDX)
011000                OR WK-CHILD-FOUND.
011100
011200     IF WK-CHILD-FOUND
011300         MOVE WK-NEXT-NODE-IDX        TO WK-NODE-IDX
011400     ELSE
011500* valore mai visto in training per questo ramo - fallback fisso
011600         MOVE 'EDIBLE   '             TO LK-PREDICTED-LABEL
011700         MOVE 'Y'                     TO WK-DONE-SW
011800     END-IF.
011900 WALK-ONE-LEVEL-EXIT.
012000     EXIT.
012100
012200*
012300 FIND-MATCHING-CHILD.
012400     IF M71-CHILD-VALUE(WK-NODE-IDX, WK-CHILD-I) = WK-ATTR-VALUE-WORK
012500         MOVE M71-CHILD-NODE-IDX(WK-NODE-IDX, WK-CHILD-I)
012600              TO WK-NEXT-NODE-IDX
012700         MOVE 'Y'                     TO WK-CHILD-FOUND-SW
012800     END-IF.
012900 FIND-MATCHING-CHILD-EXIT.
013000     EXIT.
