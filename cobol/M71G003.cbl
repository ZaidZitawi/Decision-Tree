000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71G003.
000300 AUTHOR.        M.COTTI.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  23/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71G003
001000* **++ accesso al valore di un attributo di un record fungo,
001100*      dato il nome dell'attributo (stringa). Centralizza qui
001200*      l'unico punto dell'applicazione che conosce la
001300*      corrispondenza nome-attributo / campo del tracciato, cosi'
001400*      M71G002, M71T002 e M71T003 non duplicano 22 IF ognuno.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATA       AUT  RICH.    DESCRIZIONE
001800* ---------- ---- -------- ------------------------------------
001900* 23/03/1988 MCT  P.1004   Prima versione - ricerca lineare sui
002000*                          22 nomi di attributo
002100* 22/11/1990 RAL  P.1014   Aggiunto valore di default per nome
002200*                          di attributo non riconosciuto
002300* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002400*                          data a 2 cifre in questo programma
002500* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002600* 20/07/2001 DPZ  P.2086   Nome attributo reso insensibile a
002700*                          maiuscole/minuscole in ingresso, come
002800*                          gia' fatto per la classe in M71L001
002900* 14/04/2004 SFR  P.2141   Corrette le chiavi STALK-COLOR-ABV-RIN
003000*                          e STALK-COLOR-BLW-RIN, troncate di un
003100*                          carattere per errore di trascrizione -
003200*                          allineate a M71MATR e al tracciato dei
003300*                          22 nomi di attributo, entrambi a 20
003400*                          caratteri pieni
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600** nessun file - subroutine di sola computazione
004700*
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100**
005200 WORKING-STORAGE SECTION.
005300*
005400 01 WK-ATTR-NAME-WORK              PIC X(20).
005500 01 WK-ATTR-NAME-WORK-X REDEFINES WK-ATTR-NAME-WORK.
005600   03 WK-ATTR-NAME-WORK-1          PIC X(12).
005700   03 WK-ATTR-NAME-WORK-2          PIC X(08).
005800*
005900* nome attributo in ingresso, normalizzato a maiuscolo prima del
006000* confronto - nessuna FUNCTION intrinseca disponibile in questa
006100* installazione, la conversione avviene per INSPECT CONVERTING
006200 01 WK-ATTR-NAME-UPPER              PIC X(20).
006300 01 WK-ATTR-NAME-UPPER-X REDEFINES WK-ATTR-NAME-UPPER.
006400   03 FILLER                      PIC X(20).
006500*
006600 01 WK-RESULT-AREA.
006700   03 WK-RESULT-VALUE              PIC X(12).
006800   03 FILLER                      PIC X(04).
006900 01 WK-RESULT-AREA-X REDEFINES WK-RESULT-AREA.
007000   03 WK-RESULT-VALUE-DISPLAY      PIC X(16).
007100*
007200 01 WK-FOUND-SW                    PIC X(01) VALUE 'N'.
007300   88 WK-ATTR-FOUND                    VALUE 'Y'.
007400 01 WK-FOUND-SW-X REDEFINES WK-FOUND-SW.
007500   03 FILLER                      PIC X(01).
007600*
007700 LINKAGE SECTION.
007800 01 LK-ATTR-NAME                   PIC X(20).
007900 COPY M71MREC.
008000 01 LK-ATTR-VALUE                  PIC X(12).
008100*
008200 PROCEDURE DIVISION USING LK-ATTR-NAME
008300                           M71-MUSHROOM-RECORD
008400                           LK-ATTR-VALUE.
008500*
008600 MAIN.
008700     MOVE 'N'                         TO WK-FOUND-SW.
008800     MOVE SPACES                      TO WK-RESULT-VALUE.
008900
009000     MOVE LK-ATTR-NAME                TO WK-ATTR-NAME-UPPER.
009100     INSPECT WK-ATTR-NAME-UPPER
009200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
009300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009400
009500     EVALUATE WK-ATTR-NAME-UPPER
009600         WHEN 'CAP-SHAPE'
009700             MOVE M71-CAP-SHAPE           TO WK-RESULT-VALUE
009800             SET WK-ATTR-FOUND            TO TRUE
009900         WHEN 'CAP-SURFACE'
010000             MOVE M71-CAP-SURFACE         TO WK-RESULT-VALUE
010100             SET WK-ATTR-FOUND            TO TRUE
010200         WHEN 'CAP-COLOR'
010300             MOVE M71-CAP-COLOR           TO WK-RESULT-VALUE
010400             SET WK-ATTR-FOUND            TO TRUE
010500         WHEN 'BRUISES'
010600             MOVE M71-BRUISES             TO WK-RESULT-VALUE
010700             SET WK-ATTR-FOUND            TO TRUE
010800         WHEN 'ODOR'
010900             MOVE M71-ODOR                TO WK-RESULT-VALUE
011000             SET WK-ATTR-FOUND            TO TRUE
011100         WHEN 'GILL-ATTACHMENT'
011200             MOVE M71-GILL-ATTACHMENT     TO WK-RESULT-VALUE
011300             SET WK-ATTR-FOUND            TO TRUE
011400         WHEN 'GILL-SPACING'
011500             MOVE M71-GILL-SPACING        TO WK-RESULT-VALUE
011600             SET WK-ATTR-FOUND            TO TRUE
011700         WHEN 'GILL-SIZE'
011800             MOVE M71-GILL-SIZE           TO WK-RESULT-VALUE
011900             SET WK-ATTR-FOUND            TO TRUE
012000         WHEN 'GILL-COLOR'
012100             MOVE M71-GILL-COLOR          TO WK-RESULT-VALUE
012200             SET WK-ATTR-FOUND            TO TRUE
012300         WHEN 'STALK-SHAPE'
012400             MOVE M71-STALK-SHAPE         TO WK-RESULT-VALUE
012500             SET WK-ATTR-FOUND            TO TRUE
012600         WHEN 'STALK-ROOT'
012700             MOVE M71-STALK-ROOT          TO WK-RESULT-VALUE
012800             SET WK-ATTR-FOUND            TO TRUE
012900         WHEN 'STALK-SURF-ABV-RING'
013000             MOVE M71-STALK-SURF-ABV-RING TO WK-RESULT-VALUE
013100             SET WK-ATTR-FOUND            TO TRUE
013200         WHEN 'STALK-SURF-BLW-RING'
013300             MOVE M71-STALK-SURF-BLW-RING TO WK-RESULT-VALUE
013400             SET WK-ATTR-FOUND            TO TRUE
013500         WHEN 'STALK-COLOR-ABV-RING'
013600             MOVE M71-STALK-COLOR-ABV-RING TO WK-RESULT-VALUE
013700             SET WK-ATTR-FOUND            TO TRUE
013800         WHEN 'STALK-COLOR-BLW-RING'
013900             MOVE M71-STALK-COLOR-BLW-RING TO WK-RESULT-VALUE
014000             SET WK-ATTR-FOUND            TO TRUE
014100         WHEN 'VEIL-TYPE'
014200             MOVE M71-VEIL-TYPE           TO WK-RESULT-VALUE
014300             SET WK-ATTR-FOUND            TO TRUE
014400         WHEN 'VEIL-COLOR'
014500             MOVE M71-VEIL-COLOR          TO WK-RESULT-VALUE
014600             SET WK-ATTR-FOUND            TO TRUE
014700         WHEN 'RING-NUMBER'
014800             MOVE M71-RING-NUMBER         TO WK-RESULT-VALUE
014900             SET WK-ATTR-FOUND            TO TRUE
015000         WHEN 'RING-TYPE'
015100             MOVE M71-RING-TYPE           TO WK-RESULT-VALUE
015200             SET WK-ATTR-FOUND            TO TRUE
015300         WHEN 'SPORE-PRINT-COLOR'
015400             MOVE M71-SPORE-PRINT-COLOR   TO WK-RESULT-VALUE
015500             SET WK-ATTR-FOUND            TO TRUE
015600         WHEN 'POPULATION'
015700             MOVE M71-POPULATION          TO WK-RESULT-VALUE
015800             SET WK-ATTR-FOUND            TO TRUE
015900         WHEN 'HABITAT'
016000             MOVE M71-HABITAT             TO WK-RESULT-VALUE
016100             SET WK-ATTR-FOUND            TO TRUE
016200         WHEN OTHER
016300             CONTINUE
016400     END-EVALUATE.
016500
016600* nome di attributo non riconosciuto - per difesa si ritorna
016700* una stringa vuota piuttosto che abortire il run batch
016800     IF NOT WK-ATTR-FOUND
016900         DISPLAY 'M71G003 - ATTRIBUTO NON RICONOSCIUTO: '
017000                 LK-ATTR-NAME
017100         MOVE SPACES                  TO WK-RESULT-VALUE
017200     END-IF.
017300
017400     MOVE WK-RESULT-VALUE             TO LK-ATTR-VALUE.
017500
017600     GOBACK.
