000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71A001.
000300 AUTHOR.        M.COTTI.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  31/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71A001
001000* **++ valutazione dell'albero addestrato su un sottoinsieme di
001100*      record (training o test, a discrezione del chiamante) -
001200*      classifica ogni record con M71T003, accumula la matrice
001300*      di confusione (veri positivi/falsi positivi/veri
001400*      negativi/falsi negativi, positiva = EDIBLE) e ne deriva
001500*      accuratezza, precisione, recall e F1.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800* DATA       AUT  RICH.    DESCRIZIONE
001900* ---------- ---- -------- ------------------------------------
002000* 31/03/1988 MCT  P.1010   Prima versione
002100* 19/01/1994 SFR  P.1058   Precisione/recall/F1 protetti da
002200*                          divisione per zero; accuratezza NO -
002300*                          si vuole l'errore a fronte di un
002400*                          insieme di valutazione vuoto
002500* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002600*                          data a 2 cifre in questo programma
002700* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002800* 08/07/2001 DPZ  P.2085   Aggiunto DISPLAY del totale record
002900*                          valutati a fine run, per riscontro
003000*                          con il numero di righe del file test
003100* 16/05/2005 GBN  P.2154   Corretta CALL a M71T003 in
003200*                          SCORE-ONE-RECORD: si passava solo
003300*                          M71-REC-DATA (273 caratteri) al posto
003400*                          del tracciato pieno M71-MUSHROOM-RECORD
003500*                          (300 caratteri) atteso in LINKAGE - ora
003600*                          si passa M71-REC-ENTRY, della stessa
003700*                          lunghezza
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900** nessun file - subroutine di sola computazione
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400**
005500 WORKING-STORAGE SECTION.
005600*
005700 01 WK-LITERALS.
005800   03 CC-PREDICT-PGM              PIC X(08) VALUE 'M71T003'.
005900   03 FILLER REDEFINES CC-PREDICT-PGM.
006000     05 FILLER                    PIC X(03).
006100     05 FILLER                    PIC X(05).
006200*
006300 01 WK-COUNTERS.
006400   03 WK-SUB                      PIC 9(04) COMP.
006500   03 WK-TOTAL-N                  PIC 9(06) COMP.
006600   03 FILLER                      PIC X(04).
006700 01 WK-COUNTERS-X REDEFINES WK-COUNTERS.
006800   03 FILLER                      PIC X(14).
006900*
007000* matrice di confusione - positiva = EDIBLE
007100 01 WK-CONFUSION-AREA.
007200   03 WK-TRUE-POS                 PIC 9(06) COMP.
007300   03 WK-FALSE-POS                PIC 9(06) COMP.
007400   03 WK-TRUE-NEG                 PIC 9(06) COMP.
007500   03 WK-FALSE-NEG                PIC 9(06) COMP.
007600   03 FILLER                      PIC X(04).
007700 01 WK-CONFUSION-AREA-X REDEFINES WK-CONFUSION-AREA.
007800   03 FILLER                      PIC X(28).
007900*
008000* precisione e recall in doppia precisione per il calcolo di F1
008100* senza perdere cifre per l'arrotondamento a 2 decimali gia'
008200* applicato ai campi di uscita (vedi CHANGE LOG 19/01/1994)
008300 01 WK-RAW-RATIO-AREA.
008400   03 WK-PRECISION-RAW            PIC 9V9(08).
008500   03 WK-RECALL-RAW               PIC 9V9(08).
008600   03 FILLER                      PIC X(04).
008700*
008800 01 WK-PREDICTED-LABEL             PIC X(09).
008900   88 WK-PRED-IS-EDIBLE                VALUE 'EDIBLE   '.
009000*
009100 LINKAGE SECTION.
009200 COPY M71MREC.
009300 01 LK-FIRST-IDX                   PIC 9(04) COMP.
009400 01 LK-LAST-IDX                    PIC 9(04) COMP.
009500 COPY M71MNOD.
009600 COPY M71MMET.
009700*
009800 PROCEDURE DIVISION USING M71-FULL-DATA-AREA
009900                           LK-FIRST-IDX
010000                           LK-LAST-IDX
010100                           M71-TREE-AREA
010200                           M71-METRICS-RESULT.
010300*
010400 MAIN.
010500     MOVE ZERO                        TO WK-TRUE-POS
010600                                          WK-FALSE-POS
010700                                          WK-TRUE-NEG
010800                                          WK-FALSE-NEG.
010900     COMPUTE WK-TOTAL-N = LK-LAST-IDX - LK-FIRST-IDX + 1.
011000
011100     PERFORM SCORE-ONE-RECORD THRU SCORE-ONE-RECORD-EXIT
011200             VARYING WK-SUB FROM LK-FIRST-IDX BY 1
011300             UNTIL WK-SUB > LK-LAST-IDX.
011400
011500     PERFORM COMPUTE-ACCURACY.
011600     PERFORM COMPUTE-PRECISION.
011700     PERFORM COMPUTE-RECALL.
011800     PERFORM COMPUTE-F1-SCORE.
011900
012000* riscontro operativo richiesto da P.2085 - permette di verificare
012100* a occhio che il totale valutato coincide col numero di righe
012200* del sottoinsieme (training o test) passato dal chiamante
012300     DISPLAY 'M71A001 - RECORD VALUTATI: ' WK-TOTAL-N.
012400
012500     GOBACK.
012600
012700*
012800 SCORE-ONE-RECORD.
012900     CALL CC-PREDICT-PGM USING M71-TREE-AREA
013000                                M71-REC-ENTRY(WK-SUB)
013100                                WK-PREDICTED-LABEL.
013200
013300     IF M71-REC-CLASS-EDIBLE(WK-SUB)
013400         IF WK-PRED-IS-EDIBLE
013500             ADD 1                    TO WK-TRUE-POS
013600         ELSE
013700             ADD 1                    TO WK-FALSE-NEG
013800         END-IF
013900     ELSE
014000         IF WK-PRED-IS-EDIBLE
014100             ADD 1                    TO WK-FALSE-POS
014200         ELSE
014300             ADD 1                    TO WK-TRUE-NEG
014400         END-IF
014500     END-IF.
014600 SCORE-ONE-RECORD-EXIT.
014700     EXIT.
014800
014900*
015000 COMPUTE-ACCURACY.
015100* denominatore non protetto da zero per scelta di progetto -
015200* vedi CHANGE LOG 19/01/1994
015300     COMPUTE M71-ACCURACY ROUNDED =
015400             (WK-TRUE-POS + WK-TRUE-NEG) / WK-TOTAL-N.
015500
015600*
015700 COMPUTE-PRECISION.
015800     IF (WK-TRUE-POS + WK-FALSE-POS) = ZERO
015900         MOVE ZERO                    TO WK-PRECISION-RAW
016000         MOVE ZERO                    TO M71-PRECISION
016100     ELSE
016200         COMPUTE WK-PRECISION-RAW ROUNDED =
016300                 WK-TRUE-POS / (WK-TRUE-POS + WK-FALSE-POS)
016400         COMPUTE M71-PRECISION ROUNDED = WK-PRECISION-RAW
016500     END-IF.
016600
016700*
016800 COMPUTE-RECALL.
016900     IF (WK-TRUE-POS + WK-FALSE-NEG) = ZERO
017000         MOVE ZERO                    TO WK-RECALL-RAW
017100         MOVE ZERO                    TO M71-RECALL
017200     ELSE
017300         COMPUTE WK-RECALL-RAW ROUNDED =
017400                 WK-TRUE-POS / (WK-TRUE-POS + WK-FALSE-NEG)
017500         COMPUTE M71-RECALL ROUNDED = WK-RECALL-RAW
017600     END-IF.
017700
017800*
017900 COMPUTE-F1-SCORE.
018000     IF (WK-PRECISION-RAW + WK-RECALL-RAW) = ZERO
018100         MOVE ZERO                    TO M71-F1-SCORE
018200     ELSE
018300         COMPUTE M71-F1-SCORE ROUNDED =
018400             (2 * WK-PRECISION-RAW * WK-RECALL-RAW) /
018500             (WK-PRECISION-RAW + WK-RECALL-RAW)
018600     END-IF.
