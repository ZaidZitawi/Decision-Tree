000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71R002 RECURSIVE.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  02/04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71R002
001000* **++ worker ricorsivo per la stampa dell'albero - pre-order,
001100*      indentato per profondita'. Una foglia produce una riga
001200*      " -> ETICHETTA"; un nodo interno produce una riga
001300*      "[Split on: ATTRIBUTO]" seguita, per ciascun figlio, da
001400*      una riga "Value = VALORE:" e dal sottoalbero di quel
001500*      figlio, richiamato ricorsivamente due livelli piu' in
001600*      basso. Ritorna al chiamante la lista di righe gia'
001700*      formattate, in ordine di stampa.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000* DATA       AUT  RICH.    DESCRIZIONE
002100* ---------- ---- -------- ------------------------------------
002200* 02/04/1988 RAL  P.1011   Prima versione
002300* 03/06/1992 MCT  P.1033   Uso di STRING con puntatore per
002400*                          l'indentazione, al posto della
002500*                          concatenazione carattere per carattere
002600* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002700*                          data a 2 cifre in questo programma
002800* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002900* 05/11/2002 MCT  P.2089   Verificati i limiti MAX-NODES e
003000*                          MAX-CHILDREN contro i volumi reali
003100*                          dell'albero addestrato - nessuna
003200*                          modifica
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400** nessun file - worker di sola composizione righe
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900**
005000 WORKING-STORAGE SECTION.
005100*
005200 01 WK-LITERALS.
005300   03 CC-RENDER-PGM               PIC X(08) VALUE 'M71R002'.
005400   03 FILLER REDEFINES CC-RENDER-PGM.
005500     05 FILLER                    PIC X(03).
005600     05 FILLER                    PIC X(05).
005700*
005800 LOCAL-STORAGE SECTION.
005900 01 LS-COUNTERS.
006000   03 LS-CHILD-I                  PIC 9(02) COMP.
006100   03 LS-SUB-LINE-I               PIC 9(04) COMP.
006200   03 LS-STR-PTR                  PIC 9(03) COMP.
006300   03 FILLER                      PIC X(04).
006400 01 LS-COUNTERS-X REDEFINES LS-COUNTERS.
006500   03 FILLER                      PIC X(12).
006600*
006700 01 LS-LINE-WORK                   PIC X(80) VALUE SPACES.
006800 01 LS-LINE-WORK-X REDEFINES LS-LINE-WORK.
006900   03 FILLER                      PIC X(40).
007000   03 FILLER                      PIC X(40).
007100*
007200 COPY M71R002I REPLACING ==:X:== BY ==N==.
007300 COPY M71R002O REPLACING ==:X:== BY ==N==.
007400*
007500 LINKAGE SECTION.
007600 COPY M71R002I REPLACING ==:X:== BY ==C==.
007700 COPY M71MNOD.
007800 COPY M71R002O REPLACING ==:X:== BY ==C==.
007900*
008000 PROCEDURE DIVISION USING TREE-RND-C-IN
008100                           M71-TREE-AREA
008200                           TREE-RND-C-OUT.
008300*
008400 MAIN.
008500     IF M71-NODE-IS-LEAF(TREE-RND-C-NODE-IDX)
008600         PERFORM BUILD-LEAF-LINE
008700     ELSE
008800         PERFORM BUILD-INTERNAL-NODE
008900     END-IF.
009000
009100     GOBACK.
009200
009300*
009400 BUILD-LEAF-LINE.
009500     MOVE SPACES                      TO LS-LINE-WORK.
009600     COMPUTE LS-STR-PTR = (TREE-RND-C-DEPTH * 2) + 1.
009700
009800     STRING ' -> '                    DELIMITED BY SIZE
009900            M71-NODE-LABEL(TREE-RND-C-NODE-IDX)
010000                                       DELIMITED BY SPACE
010100            INTO LS-LINE-WORK
010200            WITH POINTER LS-STR-PTR
010300     END-STRING.
010400
010500     MOVE 1                           TO TREE-RND-C-LINE-TOT.
010600     MOVE LS-LINE-WORK                TO TREE-RND-C-LINE-EL(1).
010700
010800*
010900 BUILD-INTERNAL-NODE.
011000     MOVE SPACES                      TO LS-LINE-WORK.
011100     COMPUTE LS-STR-PTR = (TREE-RND-C-DEPTH * 2) + 1.
011200
011300     STRING '[Split on: '             DELIMITED BY SIZE
011400            M71-NODE-SPLIT-ATTR(TREE-RND-C-NODE-IDX)
011500                                       DELIMITED BY SPACE
011600            ']'                       DELIMITED BY SIZE
011700            INTO LS-LINE-WORK
011800            WITH POINTER LS-STR-PTR
011900     END-STRING.
012000
012100     MOVE 1                           TO TREE-RND-C-LINE-TOT.
012200     MOVE LS-LINE-WORK                TO TREE-RND-C-LINE-EL(1).
012300
012400     PERFORM RENDER-ONE-CHILD THRU RENDER-ONE-CHILD-EXIT
012500             VARYING LS-CHILD-I FROM 1 BY 1
012600             UNTIL LS-CHILD-I >
012700                   M71-NODE-CHILD-TOT(TREE-RND-C-NODE-IDX).
012800
012900*
013000 RENDER-ONE-CHILD.
013100     MOVE SPACES                      TO LS-LINE-WORK.
013200     COMPUTE LS-STR-PTR = ((TREE-RND-C-DEPTH + 1) * 2) + 1.
013300
013400     STRING 'Value = '                DELIMITED BY SIZE
013500            M71-CHILD-VALUE(TREE-RND-C-NODE-IDX, LS-CHILD-I)
013600                                       DELIMITED BY SPACE
013700            ':'                       DELIMITED BY SIZE
013800            INTO LS-LINE-WORK
013900            WITH POINTER LS-STR-PTR
014000     END-STRING.
014100
014200     ADD 1                            TO TREE-RND-C-LINE-TOT.
014300     MOVE LS-LINE-WORK
014400          TO TREE-RND-C-LINE-EL(TREE-RND-C-LINE-TOT).
014500
014600     COMPUTE TREE-RND-N-DEPTH = TREE-RND-C-DEPTH + 2.
014700     MOVE M71-CHILD-NODE-IDX(TREE-RND-C-NODE-IDX, LS-CHILD-I)
014800          TO TREE-RND-N-NODE-IDX.
014900
015000     CALL CC-RENDER-PGM USING TREE-RND-N-IN
015100                               M71-TREE-AREA
015200                               TREE-RND-N-OUT.
015300
015400     PERFORM APPEND-SUBTREE-LINE THRU APPEND-SUBTREE-LINE-EXIT
015500             VARYING LS-SUB-LINE-I FROM 1 BY 1
015600             UNTIL LS-SUB-LINE-I > TREE-RND-N-LINE-TOT.
015700 RENDER-ONE-CHILD-EXIT.
015800     EXIT.
015900
016000*
016100 APPEND-SUBTREE-LINE.
016200     ADD 1                            TO TREE-RND-C-LINE-TOT.
016300     MOVE TREE-RND-N-LINE-EL(LS-SUB-LINE-I)
016400          TO TREE-RND-C-LINE-EL(TREE-RND-C-LINE-TOT).
016500 APPEND-SUBTREE-LINE-EXIT.
016600     EXIT.
