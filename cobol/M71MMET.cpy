000100* ---------------------------------------------------------
000200* M71MMET  -  area del risultato di valutazione
000300*             (accuratezza, precisione, recall, F1)
000400* usata da M71A001 (calcolo) e M71R003 (stampa)
000500* ---------------------------------------------------------
000600 01 M71-METRICS-RESULT.
000700   03 M71-ACCURACY                 PIC 9V99.
000800   03 M71-PRECISION                PIC 9V99.
000900   03 M71-RECALL                   PIC 9V99.
001000   03 M71-F1-SCORE                 PIC 9V99.
001100   03 FILLER                       PIC X(04).
