000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71R001.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  03/04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71R001
001000* **++ apertura e scrittura del report di stampa dell'albero di
001100*      decisione - richiama una sola volta il worker ricorsivo
001200*      M71R002 sulla radice (nodo 1, profondita' 0) e scarica su
001300*      file tutte le righe gia' formattate che questo ritorna.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600* DATA       AUT  RICH.    DESCRIZIONE
001700* ---------- ---- -------- ------------------------------------
001800* 03/04/1988 RAL  P.1012   Prima versione
001900* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002000*                          data a 2 cifre in questo programma
002100* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002200* 03/09/2001 RAL  P.2088   Aggiunto DISPLAY del totale righe
002300*                          scritte su TREERPT, per riscontro con
002400*                          il numero di nodi dell'albero
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700*
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.    IBM-370.
003000 OBJECT-COMPUTER.    IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TREE-RPT ASSIGN TO TREERPT
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WK-TREE-RPT-STATUS.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300 FD  TREE-RPT
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD.
004600 01  TREE-RPT-REC                 PIC X(80).
004700*
004800 WORKING-STORAGE SECTION.
004900*
005000 01 WK-LITERALS.
005100   03 CC-RENDER-PGM               PIC X(08) VALUE 'M71R002'.
005200   03 FILLER REDEFINES CC-RENDER-PGM.
005300     05 FILLER                    PIC X(03).
005400     05 FILLER                    PIC X(05).
005500*
005600 01 WK-FILE-STATUS.
005700   03 WK-TREE-RPT-STATUS          PIC X(02) VALUE '00'.
005800     88 WK-TREE-RPT-OK                 VALUE '00'.
005900   03 WK-TREE-RPT-STATUS-X REDEFINES WK-TREE-RPT-STATUS.
006000     05 WK-TREE-RPT-STATUS-1      PIC X(01).
006100     05 WK-TREE-RPT-STATUS-2      PIC X(01).
006200*
006300 01 WK-COUNTERS.
006400   03 WK-LINE-I                   PIC 9(04) COMP.
006500   03 FILLER                      PIC X(04).
006600 01 WK-COUNTERS-X REDEFINES WK-COUNTERS.
006700   03 FILLER                      PIC X(06).
006800*
006900 COPY M71R002I REPLACING ==:X:== BY ==C==.
007000 COPY M71R002O REPLACING ==:X:== BY ==C==.
007100*
007200 LINKAGE SECTION.
007300 COPY M71MNOD.
007400*
007500 PROCEDURE DIVISION USING M71-TREE-AREA.
007600*
007700 MAIN.
007800     OPEN OUTPUT TREE-RPT.
007900     IF NOT WK-TREE-RPT-OK
008000         DISPLAY 'M71R001 - ERRORE APERTURA TREERPT - STATUS '
008100                 WK-TREE-RPT-STATUS
008200     END-IF.
008300
008400     MOVE ZERO                        TO TREE-RND-C-DEPTH.
008500     MOVE 1                           TO TREE-RND-C-NODE-IDX.
008600
008700     CALL CC-RENDER-PGM USING TREE-RND-C-IN
008800                               M71-TREE-AREA
008900                               TREE-RND-C-OUT.
009000
009100     PERFORM WRITE-ONE-LINE THRU WRITE-ONE-LINE-EXIT
009200             VARYING WK-LINE-I FROM 1 BY 1
009300             UNTIL WK-LINE-I > TREE-RND-C-LINE-TOT.
009400
009500     CLOSE TREE-RPT.
009600
009700* riscontro operativo richiesto da P.2088
009800     DISPLAY 'M71R001 - RIGHE SCRITTE SU TREERPT: '
009900             TREE-RND-C-LINE-TOT.
010000
010100     GOBACK.
010200
010300*
010400 WRITE-ONE-LINE.
010500     MOVE TREE-RND-C-LINE-EL(WK-LINE-I) TO TREE-RPT-REC.
010600     WRITE TREE-RPT-REC.
010700 WRITE-ONE-LINE-EXIT.
010800     EXIT.
