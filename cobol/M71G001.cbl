000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71G001.
000300 AUTHOR.        M.COTTI.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  21/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71G001
001000* **++ calcolo dell'entropia di Shannon su un sottoinsieme di
001100*      record fungo, secondo la proporzione EDIBLE/POISONOUS.
001200*      Il logaritmo in base 2 delle due proporzioni e' delegato
001300*      a M71G004 (questa installazione non dispone di funzioni
001400*      intrinseche di libreria per il logaritmo).
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATA       AUT  RICH.    DESCRIZIONE
001800* ---------- ---- -------- ------------------------------------
001900* 21/03/1988 MCT  P.1003   Prima versione
002000* 04/09/1990 MCT  P.1011   Serie di McLaurin per ln(x) a 24
002100*                          termini - precisione sufficiente per
002200*                          il range di probabilita' (0,1]
002300* 19/01/1994 SFR  P.1058   Entropia forzata a zero su insieme
002400*                          vuoto (nessuna divisione per zero)
002500* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002600*                          data a 2 cifre in questo programma
002700* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002800* 08/05/2001 DPZ  P.2078   Calcolo del logaritmo estratto in
002900*                          subroutine a se' (M71G004), riusata
003000*                          anche dal calcolo dello Split
003100*                          Information in M71G002
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300** nessun file - subroutine di sola computazione
004400*
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800**
004900 WORKING-STORAGE SECTION.
005000*
005100 01 WK-LITERALS.
005200   03 CC-LOG2-PGM                 PIC X(08) VALUE 'M71G004'.
005300   03 FILLER REDEFINES CC-LOG2-PGM.
005400     05 FILLER                    PIC X(03).
005500     05 FILLER                    PIC X(05).
005600*
005700 01 WK-COUNTS.
005800   03 WK-TOTAL-N                  PIC 9(06) COMP.
005900   03 FILLER                      PIC X(04).
006000*
006100 01 WK-PROBABILITY-AREA.
006200   03 WK-PROB-EDIBLE               PIC 9V9(08).
006300   03 WK-PROB-POISONOUS            PIC 9V9(08).
006400   03 FILLER                      PIC X(04).
006500 01 WK-PROBABILITY-AREA-X REDEFINES WK-PROBABILITY-AREA.
006600   03 WK-PROBABILITY-DISPLAY       PIC X(20).
006700*
006800 01 WK-LOG2-RESULT                 PIC S9V9(08).
006900 01 WK-LOG2-RESULT-X REDEFINES WK-LOG2-RESULT.
007000   03 FILLER                      PIC X(09).
007100*
007200 01 WK-ENTROPY-TERM-AREA.
007300   03 WK-ENTROPY-TERM-1            PIC S9V9(08).
007400   03 WK-ENTROPY-TERM-2            PIC S9V9(08).
007500   03 FILLER                      PIC X(04).
007600 01 WK-ENTROPY-TERM-AREA-X REDEFINES WK-ENTROPY-TERM-AREA.
007700   03 WK-ENTROPY-TERM-DISPLAY      PIC X(20).
007800*
007900 LINKAGE SECTION.
008000 01 LK-EDIBLE-COUNT                PIC 9(06) COMP.
008100 01 LK-POISONOUS-COUNT             PIC 9(06) COMP.
008200 01 LK-ENTROPY-RESULT              PIC 9V9(08).
008300*
008400 PROCEDURE DIVISION USING LK-EDIBLE-COUNT
008500                           LK-POISONOUS-COUNT
008600                           LK-ENTROPY-RESULT.
008700*
008800 MAIN.
008900     COMPUTE WK-TOTAL-N = LK-EDIBLE-COUNT + LK-POISONOUS-COUNT.
009000
009100* insieme vuoto - entropia per convenzione d'istituto e' zero
009200     IF WK-TOTAL-N = ZERO
009300         MOVE ZERO                    TO LK-ENTROPY-RESULT
009400         GOBACK
009500     END-IF.
009600
009700     COMPUTE WK-PROB-EDIBLE =
009800             LK-EDIBLE-COUNT / WK-TOTAL-N.
009900     COMPUTE WK-PROB-POISONOUS =
010000             LK-POISONOUS-COUNT / WK-TOTAL-N.
010100
010200     PERFORM CALC-ENTROPY-TERM THRU CALC-ENTROPY-TERM-EXIT.
010300
010400     COMPUTE LK-ENTROPY-RESULT ROUNDED =
010500             WK-ENTROPY-TERM-1 + WK-ENTROPY-TERM-2.
010600
010700     GOBACK.
010800
010900*
011000 CALC-ENTROPY-TERM.
011100* -p(edible) * log2(p(edible)) - p(poisonous) * log2(p(poisonous))
011200* - un addendo e' zero quando la relativa probabilita' e' zero,
011300* per evitare il logaritmo di zero (non definito)
011400     IF WK-PROB-EDIBLE = ZERO
011500         MOVE ZERO                    TO WK-ENTROPY-TERM-1
011600     ELSE
011700         CALL CC-LOG2-PGM USING WK-PROB-EDIBLE
011800                                 WK-LOG2-RESULT
011900         COMPUTE WK-ENTROPY-TERM-1 =
012000                 0 - (WK-PROB-EDIBLE * WK-LOG2-RESULT)
012100     END-IF.
012200
012300     IF WK-PROB-POISONOUS = ZERO
012400         MOVE ZERO                    TO WK-ENTROPY-TERM-2
012500     ELSE
012600         CALL CC-LOG2-PGM USING WK-PROB-POISONOUS
012700                                 WK-LOG2-RESULT
012800         COMPUTE WK-ENTROPY-TERM-2 =
012900                 0 - (WK-PROB-POISONOUS * WK-LOG2-RESULT)
013000     END-IF.
013100 CALC-ENTROPY-TERM-EXIT.
013200     EXIT.
