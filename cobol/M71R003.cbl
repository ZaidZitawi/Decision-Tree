000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71R003.
000300 AUTHOR.        M.COTTI.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  04/04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71R003
001000* **++ scrittura del report delle metriche di valutazione -
001100*      richiamato una volta per il run TRAINING SET ed una volta
001200*      per il run TEST SET (vedi M71B001); ogni chiamata aggiunge
001300*      una riga al file, aperto in OUTPUT alla prima chiamata e
001400*      in EXTEND alle successive dello stesso run batch.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATA       AUT  RICH.    DESCRIZIONE
001800* ---------- ---- -------- ------------------------------------
001900* 04/04/1988 MCT  P.1013   Prima versione
002000* 03/06/1992 MCT  P.1033   Aggiunta etichetta di run in testa
002100*                          alla riga (TRAINING SET / TEST SET)
002200* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002300*                          data a 2 cifre in questo programma
002400* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002500* 26/02/2003 GBN  P.2090   Aggiunto controllo status alla CLOSE
002600*                          di METRRPT, prima non presidiata come
002700*                          la OPEN
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT METR-RPT ASSIGN TO METRRPT
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WK-METR-RPT-STATUS.
004200*
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600 FD  METR-RPT
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD.
004900 01  METR-RPT-REC                 PIC X(80).
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01 WK-FILE-STATUS.
005400   03 WK-METR-RPT-STATUS          PIC X(02) VALUE '00'.
005500     88 WK-METR-RPT-OK                 VALUE '00'.
005600   03 WK-METR-RPT-STATUS-X REDEFINES WK-METR-RPT-STATUS.
005700     05 WK-METR-RPT-STATUS-1      PIC X(01).
005800     05 WK-METR-RPT-STATUS-2      PIC X(01).
005900*
006000* la prima chiamata al programma nel run apre il file in OUTPUT,
006100* le successive lo riaprono in EXTEND - lo switch resta valorizzato
006200* fra le CALL perche' la WORKING-STORAGE di un programma non
006300* ricorsivo e' statica per la durata del run batch
006400 01 WK-SWITCHES.
006500   03 WK-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
006600     88 WK-IS-FIRST-CALL               VALUE 'Y'.
006700   03 FILLER                      PIC X(07).
006800 01 WK-SWITCHES-X REDEFINES WK-SWITCHES.
006900   03 FILLER                      PIC X(08).
007000*
007100* viste editate delle quattro percentuali per la stampa a due
007200* decimali, senza ricorrere a FUNCTION intrinseche
007300 01 WK-EDITED-AREA.
007400   03 WK-ACC-DISP                 PIC 9.99.
007500   03 WK-PREC-DISP                PIC 9.99.
007600   03 WK-RECALL-DISP              PIC 9.99.
007700   03 WK-F1-DISP                  PIC 9.99.
007800 01 WK-EDITED-AREA-X REDEFINES WK-EDITED-AREA.
007900   03 FILLER                      PIC X(16).
008000*
008100 01 WK-LINE-WORK                   PIC X(80) VALUE SPACES.
008200*
008300 LINKAGE SECTION.
008400 01 LK-RUN-LABEL                   PIC X(12).
008500 COPY M71MMET.
008600*
008700 PROCEDURE DIVISION USING LK-RUN-LABEL
008800                           M71-METRICS-RESULT.
008900*
009000 MAIN.
009100     IF WK-IS-FIRST-CALL
009200         OPEN OUTPUT METR-RPT
009300         MOVE 'N'                     TO WK-FIRST-CALL-SW
009400     ELSE
009500         OPEN EXTEND METR-RPT
009600     END-IF.
009700
009800     IF NOT WK-METR-RPT-OK
009900         DISPLAY 'M71R003 - ERRORE APERTURA METRRPT - STATUS '
010000                 WK-METR-RPT-STATUS
010100     END-IF.
010200
010300     PERFORM BUILD-METRICS-LINE.
010400
010500     WRITE METR-RPT-REC FROM WK-LINE-WORK.
010600
010700     CLOSE METR-RPT.
010800
010900* controllo introdotto da P.2090 - la CLOSE non era presidiata
011000* come la OPEN, pur scrivendo su file condiviso fra due
011100* chiamate dello stesso run batch
011200     IF NOT WK-METR-RPT-OK
011300         DISPLAY 'M71R003 - ERRORE CHIUSURA METRRPT - STATUS '
011400                 WK-METR-RPT-STATUS
011500     END-IF.
011600
011700     GOBACK.
011800
011900*
012000 BUILD-METRICS-LINE.
012100     MOVE M71-ACCURACY                TO WK-ACC-DISP.
012200     MOVE M71-PRECISION               TO WK-PREC-DISP.
012300     MOVE M71-RECALL                  TO WK-RECALL-DISP.
012400     MOVE M71-F1-SCORE                TO WK-F1-DISP.
012500
012600     MOVE SPACES                      TO WK-LINE-WORK.
012700
012800     STRING LK-RUN-LABEL              DELIMITED BY SPACE
012900            ' - Accuracy='            DELIMITED BY SIZE
013000            WK-ACC-DISP               DELIMITED BY SIZE
013100            ', Precision='            DELIMITED BY SIZE
013200            WK-PREC-DISP              DELIMITED BY SIZE
013300            ', Recall='               DELIMITED BY SIZE
013400            WK-RECALL-DISP            DELIMITED BY SIZE
013500            ', F1='                   DELIMITED BY SIZE
013600            WK-F1-DISP                DELIMITED BY SIZE
013700            INTO WK-LINE-WORK
013800     END-STRING.
