000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71L001.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  16/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71L001
001000* **++ caricamento del file funghi (CSV a virgole) in tabella e
001100*      split deterministico TRAINING / TEST. Lo split e' per
001200*      ordine di file: le prime N righe vanno in TRAINING, il
001300*      resto in TEST - nessuna estrazione casuale, per avere
001400*      run riproducibili a parita' di file di ingresso.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATA       AUT  RICH.    DESCRIZIONE
001800* ---------- ---- -------- ------------------------------------
001900* 16/03/1988 RAL  P.1002   Prima versione
002000* 02/05/1989 RAL  P.1007   Aggiunto skip riga intestazione CSV
002100* 22/11/1990 RAL  P.1014   Rapporto di split passato a parametro
002200* 07/08/1993 MCT  P.1041   Scarto record con token mancanti
002300* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002400*                          data a 2 cifre in questo programma
002500* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002600* 11/10/2001 DPZ  P.2081   Classe riconosciuta senza badare a
002700*                          maiuscole/minuscole in ingresso
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT MUSH-IN ASSIGN TO MUSHIN
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WK-MUSH-IN-STATUS.
004200*
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600 FD  MUSH-IN
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD.
004900 01  MUSH-IN-REC                  PIC X(300).
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01 WK-FILE-STATUS.
005400   03 WK-MUSH-IN-STATUS           PIC X(02) VALUE '00'.
005500     88 WK-MUSH-IN-OK                  VALUE '00'.
005600     88 WK-MUSH-IN-EOF                 VALUE '10'.
005700   03 WK-MUSH-IN-STATUS-X REDEFINES WK-MUSH-IN-STATUS.
005800     05 WK-MUSH-IN-STATUS-1       PIC X(01).
005900     05 WK-MUSH-IN-STATUS-2       PIC X(01).
006000*
006100 01 WK-SWITCHES.
006200   03 WK-EOF-SW                   PIC X(01) VALUE 'N'.
006300     88 WK-EOF                         VALUE 'Y'.
006400   03 WK-HDR-SW                   PIC X(01) VALUE 'N'.
006500     88 WK-HDR-DONE                    VALUE 'Y'.
006600   03 FILLER                      PIC X(06).
006700*
006800 01 WK-COUNTERS.
006900   03 WK-TOKEN-TOT                PIC 9(02) COMP.
007000   03 WK-TRAIN-COMPUTED           PIC 9(06) COMP.
007100   03 WK-SUB                      PIC 9(02) COMP.
007200   03 FILLER                      PIC X(04).
007300*
007400* area di lavoro per lo spezzettamento della riga CSV - i primi
007500* 23 token (classe + 22 attributi) vengono estratti con UNSTRING
007600 01 WK-UNSTRING-AREA.
007700   03 WK-TOKEN-TABLE.
007800     05 WK-TOKEN-EL OCCURS 23 TIMES  PIC X(12).
007900   03 WK-TOKEN-TABLE-X REDEFINES WK-TOKEN-TABLE
008000                    PIC X(276).
008100   03 WK-TOKEN-SUB                PIC 9(02) COMP.
008200   03 FILLER                      PIC X(06).
008300*
008400* classe in ingresso, normalizzata a maiuscolo prima del
008500* confronto - nessuna FUNCTION intrinseca disponibile in questa
008600* installazione, la conversione avviene per INSPECT CONVERTING
008700 01 WK-CLASS-AREA.
008800   03 WK-CLASS-RAW                PIC X(12).
008900   03 WK-CLASS-UPPER               PIC X(12).
009000   03 FILLER                      PIC X(04).
009100*
009200* rapporto di split ricevuto da M71B001 - se arriva azzerato
009300* (parametro non valorizzato dal chiamante) si adotta il
009400* rapporto standard d'istituto 0,60 / 0,40
009500 01 WK-RATIO-AREA.
009600   03 WK-RATIO-IN                 PIC 9V99.
009700   03 WK-RATIO-USED                PIC 9V99 VALUE .60.
009800   03 WK-RATIO-USED-X REDEFINES WK-RATIO-USED
009900                                   PIC X(03).
010000*
010100 LINKAGE SECTION.
010200 01 LK-TRAIN-RATIO                PIC 9V99.
010300*
010400 COPY M71MREC.
010500*
010600 PROCEDURE DIVISION USING LK-TRAIN-RATIO
010700                           M71-FULL-DATA-AREA
010800                           M71-SPLIT-AREA.
010900*
011000 MAIN.
011100     MOVE LK-TRAIN-RATIO              TO WK-RATIO-IN.
011200     IF WK-RATIO-IN NOT GREATER THAN ZERO
011300         CONTINUE
011400     ELSE
011500         MOVE WK-RATIO-IN             TO WK-RATIO-USED
011600     END-IF.
011700
011800     MOVE ZERO                        TO M71-REC-TOT.
011900
012000     PERFORM OPEN-INPUT-FILE.
012100     PERFORM READ-MUSH-IN.
012200     PERFORM PROCESS-RECORDS THRU PROCESS-RECORDS-EXIT
012300             UNTIL WK-EOF.
012400     PERFORM CLOSE-INPUT-FILE.
012500
012600     PERFORM COMPUTE-SPLIT.
012700
012800     GOBACK.
012900
013000*
013100 OPEN-INPUT-FILE.
013200     OPEN INPUT MUSH-IN.
013300     IF NOT WK-MUSH-IN-OK
013400         DISPLAY 'M71L001 - ERRORE APERTURA MUSHIN, STATUS='
013500                 WK-MUSH-IN-STATUS
013600         MOVE 'Y'                     TO WK-EOF-SW
013700     END-IF.
013800
013900*
014000 PROCESS-RECORDS.
014100* la prima riga letta e' l'intestazione del CSV e va scartata,
014200* non un record fungo
014300     IF NOT WK-HDR-DONE
014400         MOVE 'Y'                     TO WK-HDR-SW
014500         PERFORM READ-MUSH-IN
014600         GO TO PROCESS-RECORDS-EXIT
014700     END-IF.
014800
014900     PERFORM SPLIT-INPUT-LINE.
015000
015100* scarto le righe malformate - meno di 23 token validi
015200     IF WK-TOKEN-TOT < 23
015300         DISPLAY 'M71L001 - RECORD SCARTATO, TOKEN TROVATI='
015400                 WK-TOKEN-TOT
015500     ELSE
015600         PERFORM STORE-RECORD
015700     END-IF.
015800
015900     PERFORM READ-MUSH-IN.
016000 PROCESS-RECORDS-EXIT.
016100     EXIT.
016200
016300*
016400 SPLIT-INPUT-LINE.
016500     MOVE ZERO                        TO WK-TOKEN-TOT.
016600     MOVE SPACES                      TO WK-TOKEN-TABLE.
016700
016800     UNSTRING MUSH-IN-REC DELIMITED BY ','
016900         INTO WK-TOKEN-EL(1)  WK-TOKEN-EL(2)  WK-TOKEN-EL(3)
017000              WK-TOKEN-EL(4)  WK-TOKEN-EL(5)  WK-TOKEN-EL(6)
017100              WK-TOKEN-EL(7)  WK-TOKEN-EL(8)  WK-TOKEN-EL(9)
017200              WK-TOKEN-EL(10) WK-TOKEN-EL(11) WK-TOKEN-EL(12)
017300              WK-TOKEN-EL(13) WK-TOKEN-EL(14) WK-TOKEN-EL(15)
017400              WK-TOKEN-EL(16) WK-TOKEN-EL(17) WK-TOKEN-EL(18)
017500              WK-TOKEN-EL(19) WK-TOKEN-EL(20) WK-TOKEN-EL(21)
017600              WK-TOKEN-EL(22) WK-TOKEN-EL(23)
017700         TALLYING IN WK-TOKEN-TOT.
017800
017900*
018000 STORE-RECORD.
018100     SET M71-REC-I TO M71-REC-TOT.
018200     SET M71-REC-I UP BY 1.
018300
018400     MOVE WK-TOKEN-EL(1)              TO WK-CLASS-RAW.
018500     MOVE WK-CLASS-RAW                TO WK-CLASS-UPPER.
018600     INSPECT WK-CLASS-UPPER
018700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018900
019000     IF WK-CLASS-UPPER(1:6) = 'EDIBLE'
019100         MOVE 'EDIBLE   '     TO M71-REC-CLASS-LABEL(M71-REC-I)
019200     ELSE
019300         MOVE 'POISONOUS'     TO M71-REC-CLASS-LABEL(M71-REC-I)
019400     END-IF.
019500
019600     PERFORM STORE-ATTR THRU STORE-ATTR-EXIT
019700             VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 22.
019800
019900     SET M71-REC-TOT TO M71-REC-I.
020000
020100*
020200 STORE-ATTR.
020300* il token 1 e' la classe, gli attributi iniziano dal token 2 -
020400* da cui lo sfasamento di una posizione nel subscript
020500     COMPUTE WK-TOKEN-SUB = WK-SUB + 1.
020600     MOVE WK-TOKEN-EL(WK-TOKEN-SUB)
020700          TO M71-REC-ATTR-EL(M71-REC-I, WK-SUB).
020800 STORE-ATTR-EXIT.
020900     EXIT.
021000
021100*
021200 COMPUTE-SPLIT.
021300* split deterministico: troncamento di REC-TOT * RATIO (nessuna
021400* FUNCTION intrinseca disponibile - il troncamento avviene
021500* nativamente memorizzando il risultato in un campo COMP intero)
021600     COMPUTE WK-TRAIN-COMPUTED =
021700             M71-REC-TOT * WK-RATIO-USED.
021800
021900     MOVE WK-TRAIN-COMPUTED           TO M71-TRAIN-TOT.
022000     COMPUTE M71-TEST-TOT = M71-REC-TOT - M71-TRAIN-TOT.
022100
022200*
022300 READ-MUSH-IN.
022400     READ MUSH-IN
022500         AT END
022600             MOVE 'Y'                 TO WK-EOF-SW
022700     END-READ.
022800
022900*
023000 CLOSE-INPUT-FILE.
023100     CLOSE MUSH-IN.
