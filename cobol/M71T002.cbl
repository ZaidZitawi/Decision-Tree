000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71T002 RECURSIVE.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  29/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71T002
001000* **++ worker ricorsivo per la costruzione del sottoalbero di
001100*      decisione su un sottoinsieme di record e una lista di
001200*      attributi candidati. Regole di arresto (foglia): insieme
001300*      tutto EDIBLE, insieme tutto POISONOUS, nessun attributo
001400*      candidato rimasto, profondita' massima raggiunta. In ogni
001500*      altro caso sceglie l'attributo a guadagno di informazione
001600*      massimo, partiziona per valore distinto e richiama se
001700*      stesso su ciascuna partizione non vuota, poi innesta il
001800*      sottoalbero ritornato nella propria lista di nodi.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100* DATA       AUT  RICH.    DESCRIZIONE
002200* ---------- ---- -------- ------------------------------------
002300* 29/03/1988 RAL  P.1007   Prima versione
002400* 12/06/1989 RAL  P.1009   Corretta scelta attributo a parita' di
002500*                          guadagno - vince il primo (>, non >=)
002600* 22/11/1990 RAL  P.1014   Aggiunto supporto Gain Ratio
002700* 19/01/1994 SFR  P.1058   Foglia su partizione vuota eredita
002800*                          l'etichetta di maggioranza del padre
002900* 07/08/1993 MCT  P.1041   Profondita' massima fissata a 7 livelli
003000* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
003100*                          data a 2 cifre in questo programma
003200* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
003300* 10/01/2003 GBN  P.2092   Riverificata la regola di parita' fra
003400*                          attributi a pari guadagno (vince il
003500*                          primo, vedi ticket 1990-1994) dopo
003600*                          revisione interna - nessuna modifica
003700* 16/05/2005 GBN  P.2152   Corretta CALL a M71G003 in
003800*                          ASSIGN-RECORD-TO-PARTITION: si passava
003900*                          solo M71-REC-DATA (273 caratteri) al
004000*                          posto del tracciato pieno
004100*                          M71-MUSHROOM-RECORD (300 caratteri)
004200*                          atteso in LINKAGE - ora si passa
004300*                          M71-REC-ENTRY, della stessa lunghezza
004400* 18/05/2005 GBN  P.2153   Portato TREE-BLD-C/N-NODE-EL (copybook
004500*                          M71T002O) da OCCURS 0 TO 500 a OCCURS
004600*                          0 TO 2000, allineato al limite di
004700*                          M71-NODE-EL in M71MNOD - il worker
004800*                          ricorsivo era il vero collo di
004900*                          bottiglia del dimensionamento
005000*                          dell'albero, non la tabella globale;
005100*                          allargato di conseguenza anche
005200*                          TREE-BLD-C/N-CHILD-IDX da PIC 9(03)
005300*                          COMP a PIC 9(04) COMP, per non troncare
005400*                          indici di nodo oltre 999
005500*----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.    IBM-370.
006000 OBJECT-COMPUTER.    IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600** nessun file - worker di sola computazione
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100**
007200 WORKING-STORAGE SECTION.
007300*
007400 01 WK-LITERALS.
007500   03 CC-TREE-WORKER-PGM          PIC X(08) VALUE 'M71T002'.
007600   03 FILLER REDEFINES CC-TREE-WORKER-PGM.
007700     05 FILLER                    PIC X(03).
007800     05 FILLER                    PIC X(05).
007900   03 CC-GAIN-PGM                 PIC X(08) VALUE 'M71G002'.
008000   03 CC-ATTR-VALUE-PGM           PIC X(08) VALUE 'M71G003'.
008100*
008200* 77-level - costanti d'istituto per la costruzione dell'albero,
008300* fissate da normativa interna
008400 77 WK-MAX-DEPTH                  PIC 9(02) COMP VALUE 7.
008500 77 WK-MAX-CHILDREN               PIC 9(02) COMP VALUE 12.
008600*
008700 LOCAL-STORAGE SECTION.
008800 01 LS-COUNTERS.
008900   03 LS-SUB                      PIC 9(04) COMP.
009000   03 LS-REC-I                    PIC 9(04) COMP.
009100   03 LS-ATTR-I                   PIC 9(02) COMP.
009200   03 LS-VAL-I                    PIC 9(02) COMP.
009300   03 LS-NODE-I                   PIC 9(04) COMP.
009400   03 LS-CHILD-I                  PIC 9(02) COMP.
009500   03 LS-NEW-POS                  PIC 9(04) COMP.
009600   03 LS-EDIBLE-CNT               PIC 9(06) COMP.
009700   03 LS-POISONOUS-CNT            PIC 9(06) COMP.
009800   03 FILLER                      PIC X(04).
009900 01 LS-COUNTERS-X REDEFINES LS-COUNTERS.
010000   03 FILLER                      PIC X(28).
010100*
010200 01 LS-SWITCHES.
010300   03 LS-ALL-EDIBLE-SW            PIC X(01) VALUE 'Y'.
010400     88 LS-ALL-EDIBLE                  VALUE 'Y'.
010500   03 LS-ALL-POISON-SW            PIC X(01) VALUE 'Y'.
010600     88 LS-ALL-POISONOUS               VALUE 'Y'.
010700   03 FILLER                      PIC X(06).
010800*
010900 01 LS-LABEL-AREA.
011000   03 LS-MAJORITY-LABEL            PIC X(09).
011100   03 LS-LEAF-LABEL-WORK           PIC X(09).
011200   03 FILLER                      PIC X(02).
011300 01 LS-LABEL-AREA-X REDEFINES LS-LABEL-AREA.
011400   03 FILLER                      PIC X(20).
011500*
011600 01 LS-ATTR-VALUE-WORK             PIC X(12).
011700*
011800* scelta dell'attributo di split - migliore guadagno osservato
011900* finora e relativo nome, aggiornati con confronto stretto (>)
012000 01 LS-BEST-ATTR-AREA.
012100   03 LS-BEST-GAIN                 PIC S9V9(08) VALUE ZERO.
012200   03 LS-BEST-ATTR-NAME            PIC X(20) VALUE SPACES.
012300   03 LS-BEST-ATTR-POS             PIC 9(02) COMP VALUE ZERO.
012400   03 LS-THIS-GAIN                 PIC S9V9(08).
012500   03 FILLER                      PIC X(04).
012600*
012700* mappa posizione-in-lista -> partizione (valore distinto) per
012800* l'attributo scelto - evita di tenere 12 liste di indici piene
012900 01 LS-PARTITION-AREA.
013000   03 LS-PART-TOT                 PIC 9(02) COMP.
013100   03 LS-PART-VALUE-LIST.
013200     05 LS-PART-VALUE OCCURS 12 TIMES  PIC X(12).
013300   03 LS-PARTITION-REC-TOT        PIC 9(04) COMP.
013400   03 LS-PART-OF-REC.
013500     05 LS-PART-OF-REC-EL OCCURS 0 TO 8200
013600                       DEPENDING ON LS-PARTITION-REC-TOT
013700                       PIC 9(02) COMP.
013800*
013900 01 LS-CHILD-BUILD-AREA.
014000   03 LS-CHILD-REC-TOT            PIC 9(04) COMP.
014100   03 LS-CHILD-NODE-IDX           PIC 9(04) COMP.
014200   03 LS-CHILD-OFFSET             PIC 9(04) COMP.
014300   03 FILLER                      PIC X(04).
014400*
014500 COPY M71T002I REPLACING ==:X:== BY ==N==.
014600 COPY M71T002O REPLACING ==:X:== BY ==N==.
014700*
014800 LINKAGE SECTION.
014900 COPY M71T002I REPLACING ==:X:== BY ==C==.
015000 COPY M71MREC.
015100 COPY M71T002O REPLACING ==:X:== BY ==C==.
015200*
015300 PROCEDURE DIVISION USING TREE-BLD-C-IN
015400                           M71-FULL-DATA-AREA
015500                           TREE-BLD-C-OUT.
015600*
015700 MAIN.
015800     MOVE ZERO                        TO TREE-BLD-C-NODE-TOT.
015900
016000     PERFORM CHECK-ALL-SAME-CLASS.
016100     PERFORM COMPUTE-MAJORITY-LABEL.
016200
016300     IF LS-ALL-EDIBLE
016400         MOVE 'EDIBLE   '             TO LS-LEAF-LABEL-WORK
016500         PERFORM MAKE-LEAF-NODE
016600     ELSE
016700     IF LS-ALL-POISONOUS
016800         MOVE 'POISONOUS'             TO LS-LEAF-LABEL-WORK
016900         PERFORM MAKE-LEAF-NODE
017000     ELSE
017100     IF TREE-BLD-C-ATTR-TOT = ZERO
017200        OR TREE-BLD-C-DEPTH NOT LESS THAN WK-MAX-DEPTH
017300         MOVE LS-MAJORITY-LABEL       TO LS-LEAF-LABEL-WORK
017400         PERFORM MAKE-LEAF-NODE
017500     ELSE
017600         PERFORM BUILD-SPLIT-NODE
017700     END-IF
017800     END-IF
017900     END-IF.
018000
018100     GOBACK.
018200
018300*
018400 CHECK-ALL-SAME-CLASS.
018500     MOVE 'Y'                         TO LS-ALL-EDIBLE-SW.
018600     MOVE 'Y'                         TO LS-ALL-POISON-SW.
018700
018800     PERFORM SCAN-CLASS-OF-RECORD THRU SCAN-CLASS-OF-RECORD-EXIT
018900             VARYING LS-SUB FROM 1 BY 1
019000             UNTIL LS-SUB > TREE-BLD-C-REC-TOT.
019100
019200*
019300 SCAN-CLASS-OF-RECORD.
019400     MOVE TREE-BLD-C-REC-IDX(LS-SUB) TO LS-REC-I.
019500     IF M71-REC-CLASS-EDIBLE(LS-REC-I)
019600         MOVE 'N'                     TO LS-ALL-POISON-SW
019700     ELSE
019800         MOVE 'N'                     TO LS-ALL-EDIBLE-SW
019900     END-IF.
020000 SCAN-CLASS-OF-RECORD-EXIT.
020100     EXIT.
020200
020300*
020400 COMPUTE-MAJORITY-LABEL.
020500     MOVE ZERO                        TO LS-EDIBLE-CNT
020600                                          LS-POISONOUS-CNT.
020700
020800     PERFORM TALLY-CLASS-OF-RECORD THRU TALLY-CLASS-OF-RECORD-EXIT
020900             VARYING LS-SUB FROM 1 BY 1
021000             UNTIL LS-SUB > TREE-BLD-C-REC-TOT.
021100
021200* a parita' vince EDIBLE (regola d'istituto - vedi CHANGE LOG)
021300     IF LS-EDIBLE-CNT NOT LESS THAN LS-POISONOUS-CNT
021400         MOVE 'EDIBLE   '             TO LS-MAJORITY-LABEL
021500     ELSE
021600         MOVE 'POISONOUS'             TO LS-MAJORITY-LABEL
021700     END-IF.
021800
021900*
022000 TALLY-CLASS-OF-RECORD.
022100     MOVE TREE-BLD-C-REC-IDX(LS-SUB) TO LS-REC-I.
022200     IF M71-REC-CLASS-EDIBLE(LS-REC-I)
022300         ADD 1                        TO LS-EDIBLE-CNT
022400     ELSE
022500         ADD 1                        TO LS-POISONOUS-CNT
022600     END-IF.
022700 TALLY-CLASS-OF-RECORD-EXIT.
022800     EXIT.
022900
023000*
023100 MAKE-LEAF-NODE.
023200* scrive il nodo radice del sottoalbero ritornato (posizione 1)
023300* come foglia, con l'etichetta gia' depositata in
023400* LS-LEAF-LABEL-WORK dal chiamante
023500     MOVE 1                           TO TREE-BLD-C-NODE-TOT.
023600     MOVE 'Y'                       TO TREE-BLD-C-LEAF-SW(1).
023700     MOVE LS-LEAF-LABEL-WORK        TO TREE-BLD-C-LABEL(1).
023800     MOVE SPACES                    TO TREE-BLD-C-SPLIT-ATTR(1).
023900     MOVE ZERO                      TO TREE-BLD-C-CHILD-TOT(1).
024000
024100*
024200 BUILD-SPLIT-NODE.
024300     PERFORM SELECT-BEST-ATTRIBUTE.
024400     PERFORM PARTITION-BY-BEST-ATTRIBUTE.
024500
024600     MOVE 1                           TO TREE-BLD-C-NODE-TOT.
024700     MOVE 'N'                       TO TREE-BLD-C-LEAF-SW(1).
024800     MOVE SPACES                    TO TREE-BLD-C-LABEL(1).
024900     MOVE LS-BEST-ATTR-NAME         TO TREE-BLD-C-SPLIT-ATTR(1).
025000     MOVE LS-PART-TOT               TO TREE-BLD-C-CHILD-TOT(1).
025100
025200     PERFORM BUILD-ONE-CHILD THRU BUILD-ONE-CHILD-EXIT
025300             VARYING LS-VAL-I FROM 1 BY 1
025400             UNTIL LS-VAL-I > LS-PART-TOT.
025500
025600*
025700 SELECT-BEST-ATTRIBUTE.
025800     MOVE ZERO                        TO LS-BEST-GAIN.
025900     MOVE ZERO                        TO LS-BEST-ATTR-POS.
026000     MOVE SPACES                      TO LS-BEST-ATTR-NAME.
026100
026200     PERFORM SCORE-ONE-ATTRIBUTE THRU SCORE-ONE-ATTRIBUTE-EXIT
026300             VARYING LS-ATTR-I FROM 1 BY 1
026400             UNTIL LS-ATTR-I > TREE-BLD-C-ATTR-TOT.
026500
026600*
026700 SCORE-ONE-ATTRIBUTE.
026800     CALL CC-GAIN-PGM USING M71-FULL-DATA-AREA
026900                             TREE-BLD-C-REC-TOT
027000                             TREE-BLD-C-REC-LIST
027100                             TREE-BLD-C-ATTR-EL(LS-ATTR-I)
027200                             TREE-BLD-C-GAIN-RATIO-SW
027300                             LS-THIS-GAIN.
027400
027500* confronto stretto - a parita' vince il primo attributo della
027600* lista, mai un successivo (vedi CHANGE LOG 12/06/1989)
027700     IF LS-THIS-GAIN > LS-BEST-GAIN OR LS-BEST-ATTR-POS = ZERO
027800         MOVE LS-THIS-GAIN            TO LS-BEST-GAIN
027900         MOVE LS-ATTR-I               TO LS-BEST-ATTR-POS
028000         MOVE TREE-BLD-C-ATTR-EL(LS-ATTR-I)
028100              TO LS-BEST-ATTR-NAME
028200     END-IF.
028300 SCORE-ONE-ATTRIBUTE-EXIT.
028400     EXIT.
028500
028600*
028700 PARTITION-BY-BEST-ATTRIBUTE.
028800     MOVE ZERO                        TO LS-PART-TOT.
028900     MOVE TREE-BLD-C-REC-TOT          TO LS-PARTITION-REC-TOT.
029000
029100     PERFORM ASSIGN-RECORD-TO-PARTITION
029200             THRU ASSIGN-RECORD-TO-PARTITION-EXIT
029300             VARYING LS-SUB FROM 1 BY 1
029400             UNTIL LS-SUB > TREE-BLD-C-REC-TOT.
029500
029600*
029700 ASSIGN-RECORD-TO-PARTITION.
029800     MOVE TREE-BLD-C-REC-IDX(LS-SUB) TO LS-REC-I.
029900
030000     CALL CC-ATTR-VALUE-PGM USING LS-BEST-ATTR-NAME
030100                      M71-REC-ENTRY(LS-REC-I)
030200                      LS-ATTR-VALUE-WORK.
030300
030400     MOVE ZERO                        TO LS-VAL-I.
030500     PERFORM FIND-PARTITION-SLOT THRU FIND-PARTITION-SLOT-EXIT
030600             VARYING LS-ATTR-I FROM 1 BY 1
030700             UNTIL LS-ATTR-I > LS-PART-TOT
030800                OR LS-VAL-I NOT = ZERO.
030900
031000     IF LS-VAL-I = ZERO
031100         ADD 1                        TO LS-PART-TOT
031200         MOVE LS-PART-TOT             TO LS-VAL-I
031300         MOVE LS-ATTR-VALUE-WORK
031400              TO LS-PART-VALUE(LS-VAL-I)
031500     END-IF.
031600
031700     MOVE LS-VAL-I TO LS-PART-OF-REC-EL(LS-SUB).
031800 ASSIGN-RECORD-TO-PARTITION-EXIT.
031900     EXIT.
032000
032100*
032200 FIND-PARTITION-SLOT.
032300     IF LS-PART-VALUE(LS-ATTR-I) = LS-ATTR-VALUE-WORK
032400         MOVE LS-ATTR-I               TO LS-VAL-I
032500     END-IF.
032600 FIND-PARTITION-SLOT-EXIT.
032700     EXIT.
032800
032900*
033000 BUILD-ONE-CHILD.
033100     MOVE LS-PART-VALUE(LS-VAL-I)
033200          TO TREE-BLD-C-CHILD-VALUE(1, LS-VAL-I).
033300
033400     PERFORM COUNT-CHILD-RECORDS.
033500
033600     IF LS-CHILD-REC-TOT = ZERO
033700* partizione vuota - foglia con l'etichetta di maggioranza
033800* del padre, nessuna ricorsione (vedi CHANGE LOG 19/01/1994)
033900         ADD 1                        TO TREE-BLD-C-NODE-TOT
034000         MOVE TREE-BLD-C-NODE-TOT     TO LS-CHILD-NODE-IDX
034100         MOVE 'Y'
034200              TO TREE-BLD-C-LEAF-SW(LS-CHILD-NODE-IDX)
034300         MOVE LS-MAJORITY-LABEL
034400              TO TREE-BLD-C-LABEL(LS-CHILD-NODE-IDX)
034500         MOVE SPACES
034600              TO TREE-BLD-C-SPLIT-ATTR(LS-CHILD-NODE-IDX)
034700         MOVE ZERO
034800              TO TREE-BLD-C-CHILD-TOT(LS-CHILD-NODE-IDX)
034900     ELSE
035000         PERFORM RECURSE-ON-CHILD
035100     END-IF.
035200
035300     MOVE LS-CHILD-NODE-IDX
035400          TO TREE-BLD-C-CHILD-IDX(1, LS-VAL-I).
035500 BUILD-ONE-CHILD-EXIT.
035600     EXIT.
035700
035800*
035900 COUNT-CHILD-RECORDS.
036000     MOVE ZERO                        TO LS-CHILD-REC-TOT.
036100     MOVE ZERO                        TO TREE-BLD-N-REC-TOT.
036200
036300     PERFORM COLLECT-CHILD-RECORD THRU COLLECT-CHILD-RECORD-EXIT
036400             VARYING LS-SUB FROM 1 BY 1
036500             UNTIL LS-SUB > TREE-BLD-C-REC-TOT.
036600
036700*
036800 COLLECT-CHILD-RECORD.
036900     IF LS-PART-OF-REC-EL(LS-SUB) = LS-VAL-I
037000         ADD 1                        TO LS-CHILD-REC-TOT
037100         ADD 1                        TO TREE-BLD-N-REC-TOT
037200         MOVE TREE-BLD-C-REC-IDX(LS-SUB)
037300              TO TREE-BLD-N-REC-IDX(TREE-BLD-N-REC-TOT)
037400     END-IF.
037500 COLLECT-CHILD-RECORD-EXIT.
037600     EXIT.
037700
037800*
037900 RECURSE-ON-CHILD.
038000     MOVE TREE-BLD-C-DEPTH            TO TREE-BLD-N-DEPTH.
038100     ADD 1                            TO TREE-BLD-N-DEPTH.
038200     MOVE TREE-BLD-C-GAIN-RATIO-SW    TO TREE-BLD-N-GAIN-RATIO-SW.
038300
038400     PERFORM BUILD-CHILD-ATTR-LIST.
038500
038600     CALL CC-TREE-WORKER-PGM USING TREE-BLD-N-IN
038700                                    M71-FULL-DATA-AREA
038800                                    TREE-BLD-N-OUT.
038900
039000     PERFORM SPLICE-CHILD-SUBTREE.
039100
039200*
039300 BUILD-CHILD-ATTR-LIST.
039400* la lista di attributi del figlio e' quella del padre meno
039500* l'attributo appena usato per lo split
039600     MOVE ZERO                        TO TREE-BLD-N-ATTR-TOT.
039700
039800     PERFORM COPY-ATTR-IF-NOT-BEST THRU COPY-ATTR-IF-NOT-BEST-EXIT
039900             VARYING LS-ATTR-I FROM 1 BY 1
040000             UNTIL LS-ATTR-I > TREE-BLD-C-ATTR-TOT.
040100
040200*
040300 COPY-ATTR-IF-NOT-BEST.
040400     IF LS-ATTR-I = LS-BEST-ATTR-POS
040500         GO TO COPY-ATTR-IF-NOT-BEST-EXIT
040600     END-IF.
040700
040800     ADD 1                            TO TREE-BLD-N-ATTR-TOT.
040900     MOVE TREE-BLD-C-ATTR-EL(LS-ATTR-I)
041000          TO TREE-BLD-N-ATTR-EL(TREE-BLD-N-ATTR-TOT).
041100 COPY-ATTR-IF-NOT-BEST-EXIT.
041200     EXIT.
041300
041400*
041500 SPLICE-CHILD-SUBTREE.
041600* il sottoalbero ritornato ha l'indice 1 come propria radice -
041700* lo si innesta a partire dalla prossima posizione libera nella
041800* lista di nodi del padre, ritraducendo tutti gli indici figlio
041900* di quel sottoalbero per lo scostamento cosi' introdotto
042000     MOVE TREE-BLD-C-NODE-TOT         TO LS-CHILD-OFFSET.
042100
042200     PERFORM APPEND-ONE-SUBTREE-NODE
042300             THRU APPEND-ONE-SUBTREE-NODE-EXIT
042400             VARYING LS-NODE-I FROM 1 BY 1
042500             UNTIL LS-NODE-I > TREE-BLD-N-NODE-TOT.
042600
042700     COMPUTE TREE-BLD-C-NODE-TOT =
042800             LS-CHILD-OFFSET + TREE-BLD-N-NODE-TOT.
042900     COMPUTE LS-CHILD-NODE-IDX = LS-CHILD-OFFSET + 1.
043000
043100*
043200 APPEND-ONE-SUBTREE-NODE.
043300     COMPUTE LS-NEW-POS = LS-CHILD-OFFSET + LS-NODE-I.
043400
043500     MOVE TREE-BLD-N-LEAF-SW(LS-NODE-I)
043600          TO TREE-BLD-C-LEAF-SW(LS-NEW-POS).
043700     MOVE TREE-BLD-N-LABEL(LS-NODE-I)
043800          TO TREE-BLD-C-LABEL(LS-NEW-POS).
043900     MOVE TREE-BLD-N-SPLIT-ATTR(LS-NODE-I)
044000          TO TREE-BLD-C-SPLIT-ATTR(LS-NEW-POS).
044100     MOVE TREE-BLD-N-CHILD-TOT(LS-NODE-I)
044200          TO TREE-BLD-C-CHILD-TOT(LS-NEW-POS).
044300
044400     PERFORM APPEND-ONE-SUBTREE-CHILD
044500             THRU APPEND-ONE-SUBTREE-CHILD-EXIT
044600             VARYING LS-CHILD-I FROM 1 BY 1
044700             UNTIL LS-CHILD-I > TREE-BLD-N-CHILD-TOT(LS-NODE-I).
044800 APPEND-ONE-SUBTREE-NODE-EXIT.
044900     EXIT.
045000
045100*
045200 APPEND-ONE-SUBTREE-CHILD.
045300     MOVE TREE-BLD-N-CHILD-VALUE(LS-NODE-I, LS-CHILD-I)
045400          TO TREE-BLD-C-CHILD-VALUE(LS-NEW-POS, LS-CHILD-I).
045500     COMPUTE TREE-BLD-C-CHILD-IDX(LS-NEW-POS, LS-CHILD-I) =
045600             LS-CHILD-OFFSET +
045700             TREE-BLD-N-CHILD-IDX(LS-NODE-I, LS-CHILD-I).
045800 APPEND-ONE-SUBTREE-CHILD-EXIT.
045900     EXIT.
