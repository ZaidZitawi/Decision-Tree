000100* ---------------------------------------------------------
000200* M71R002O - area di output per il rendering ricorsivo del
000300*            sottoalbero (worker M71R002) - lista di righe di
000400*            stampa gia' indentate, in ordine pre-order
000500* ---------------------------------------------------------
000600 01 TREE-RND-:X:-OUT.
000700   03 TREE-RND-:X:-LINE-TOT        PIC 9(04) COMP.
000800   03 TREE-RND-:X:-LINE-LIST.
000900     05 TREE-RND-:X:-LINE-EL OCCURS 0 TO 2000
001000                        DEPENDING ON TREE-RND-:X:-LINE-TOT
001100                        PIC X(80).
