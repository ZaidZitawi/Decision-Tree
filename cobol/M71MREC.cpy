000100* ---------------------------------------------------------
000200* M71MREC  -  layout del record fungo (MUSHROOM-RECORD) e
000300*             tabella dei record in memoria (FULL-DATA-AREA)
000400* usata da M71B001, M71L001, M71A001, M71T001/T002/T003
000500* ---------------------------------------------------------
000600 01 M71-MUSHROOM-RECORD.
000700   03 M71-CLASS-LABEL              PIC X(09).
000800     88 M71-CLASS-EDIBLE                VALUE 'EDIBLE   '.
000900     88 M71-CLASS-POISONOUS             VALUE 'POISONOUS'.
001000   03 M71-CAP-SHAPE                PIC X(12).
001100   03 M71-CAP-SURFACE              PIC X(12).
001200   03 M71-CAP-COLOR                PIC X(12).
001300   03 M71-BRUISES                  PIC X(12).
001400   03 M71-ODOR                     PIC X(12).
001500   03 M71-GILL-ATTACHMENT          PIC X(12).
001600   03 M71-GILL-SPACING             PIC X(12).
001700   03 M71-GILL-SIZE                PIC X(12).
001800   03 M71-GILL-COLOR               PIC X(12).
001900   03 M71-STALK-SHAPE              PIC X(12).
002000   03 M71-STALK-ROOT               PIC X(12).
002100   03 M71-STALK-SURF-ABV-RING      PIC X(12).
002200   03 M71-STALK-SURF-BLW-RING      PIC X(12).
002300   03 M71-STALK-COLOR-ABV-RING     PIC X(12).
002400   03 M71-STALK-COLOR-BLW-RING     PIC X(12).
002500   03 M71-VEIL-TYPE                PIC X(12).
002600   03 M71-VEIL-COLOR               PIC X(12).
002700   03 M71-RING-NUMBER              PIC X(12).
002800   03 M71-RING-TYPE                PIC X(12).
002900   03 M71-SPORE-PRINT-COLOR        PIC X(12).
003000   03 M71-POPULATION               PIC X(12).
003100   03 M71-HABITAT                  PIC X(12).
003200   03 FILLER                       PIC X(27).
003300
003400*
003500* tabella in memoria di tutti i record letti dal file fungo -
003600* costruita una sola volta per run da M71L001, poi condivisa
003700* per riferimento con tutti i moduli a valle
003800 01 M71-FULL-DATA-AREA.
003900   03 M71-REC-TOT                  PIC 9(04) COMP.
004000   03 M71-REC-LIST.
004100     05 M71-REC-ENTRY OCCURS 0 TO 8200
004200                      DEPENDING ON M71-REC-TOT
004300                      INDEXED BY M71-REC-I.
004400       10 M71-REC-DATA.
004500         15 M71-REC-CLASS-LABEL        PIC X(09).
004600           88 M71-REC-CLASS-EDIBLE          VALUE 'EDIBLE   '.
004700           88 M71-REC-CLASS-POISONOUS       VALUE 'POISONOUS'.
004800         15 M71-REC-ATTR-GROUP.
004900           20 M71-REC-CAP-SHAPE            PIC X(12).
005000           20 M71-REC-CAP-SURFACE          PIC X(12).
005100           20 M71-REC-CAP-COLOR            PIC X(12).
005200           20 M71-REC-BRUISES              PIC X(12).
005300           20 M71-REC-ODOR                 PIC X(12).
005400           20 M71-REC-GILL-ATTACHMENT      PIC X(12).
005500           20 M71-REC-GILL-SPACING         PIC X(12).
005600           20 M71-REC-GILL-SIZE            PIC X(12).
005700           20 M71-REC-GILL-COLOR           PIC X(12).
005800           20 M71-REC-STALK-SHAPE          PIC X(12).
005900           20 M71-REC-STALK-ROOT           PIC X(12).
006000           20 M71-REC-STALK-SURF-ABV-RING  PIC X(12).
006100           20 M71-REC-STALK-SURF-BLW-RING  PIC X(12).
006200           20 M71-REC-STALK-COLOR-ABV-RING PIC X(12).
006300           20 M71-REC-STALK-COLOR-BLW-RING PIC X(12).
006400           20 M71-REC-VEIL-TYPE            PIC X(12).
006500           20 M71-REC-VEIL-COLOR           PIC X(12).
006600           20 M71-REC-RING-NUMBER          PIC X(12).
006700           20 M71-REC-RING-TYPE            PIC X(12).
006800           20 M71-REC-SPORE-PRINT-COLOR    PIC X(12).
006900           20 M71-REC-POPULATION           PIC X(12).
007000           20 M71-REC-HABITAT              PIC X(12).
007100         15 M71-REC-ATTR-REDEF REDEFINES M71-REC-ATTR-GROUP.
007200           20 M71-REC-ATTR-EL  PIC X(12) OCCURS 22 TIMES
007300                               INDEXED BY M71-REC-ATTR-I.
007400       10 FILLER                     PIC X(27).
007500
007600*
007700* indici di riga usati per delimitare gli insiemi TRAINING e
007800* TEST dopo lo split (rapporto configurabile, split in ordine
007900* di file - vedi M71L001)
008000 01 M71-SPLIT-AREA.
008100   03 M71-TRAIN-TOT                 PIC 9(04) COMP.
008200   03 M71-TEST-TOT                  PIC 9(04) COMP.
008300   03 FILLER                        PIC X(04).
