000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71B001.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71B001
001000* **++ programma pilota batch - addestra un albero di decisione
001100*      sui record fungo e ne valuta l'accuratezza su training
001200*      e test set. Non e' una procedura transazionale: gira una
001300*      volta a run (nightly / ad-hoc).
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600* DATA       AUT  RICH.    DESCRIZIONE
001700* ---------- ---- -------- ------------------------------------
001800* 14/03/1988 RAL  P.1001   Prima versione - pilota sequenza
001900*                          caricamento / costruzione / verifica
002000* 22/11/1990 RAL  P.1014   Aggiunto split train/test parametrico
002100* 03/06/1992 MCT  P.1033   Banner di run con conteggi nodi
002200* 19/01/1994 SFR  P.1058   Corretto ordine chiusura report
002300* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002400*                          data a 2 cifre in questo programma
002500* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002600* 08/05/2001 DPZ  P.2077   Rinominato banner in italiano corrente
002700* 17/02/2004 SFR  P.2140   Aggiunto flag gain-ratio ai parametri
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900** nessun file proprio - i file sono di competenza dei moduli
004000** chiamati (M71L001, M71R001, M71R003)
004100*
004200 DATA DIVISION.
004300*
004400 FILE SECTION.
004500**
004600 WORKING-STORAGE SECTION.
004700*
004800 01 WK-LITERALS.
004900   03 CC-LOAD-PGM              PIC X(08) VALUE 'M71L001'.
005000   03 FILLER REDEFINES CC-LOAD-PGM.
005100     05 FILLER                 PIC X(03).
005200     05 FILLER                 PIC X(05).
005300   03 CC-TREE-BUILD-PGM        PIC X(08) VALUE 'M71T001'.
005400   03 CC-METRICS-PGM           PIC X(08) VALUE 'M71A001'.
005500   03 CC-TREE-RPT-PGM          PIC X(08) VALUE 'M71R001'.
005600   03 CC-METR-RPT-PGM          PIC X(08) VALUE 'M71R003'.
005700   03 CC-RUN-LABEL-TRAIN       PIC X(12) VALUE 'TRAINING SET'.
005800   03 CC-RUN-LABEL-TEST        PIC X(12) VALUE 'TEST SET'.
005900*
006000 01 WK-PARAMETERS.
006100* rapporto di split train/test - default di questo punto di
006200* ingresso batch e' 0,70 (70% train / 30% test)
006300   03 WK-TRAIN-RATIO           PIC 9V99 VALUE .70.
006400   03 WK-TRAIN-RATIO-X REDEFINES WK-TRAIN-RATIO PIC X(03).
006500* 'N' = Information Gain, 'Y' = Gain Ratio
006600   03 WK-GAIN-RATIO-SW         PIC X(01) VALUE 'N'.
006700     88 WK-USE-GAIN-RATIO           VALUE 'Y'.
006800   03 FILLER                   PIC X(05).
006900*
007000 01 WK-REC-RANGE.
007100   03 WK-FIRST-IDX             PIC 9(04) COMP VALUE ZERO.
007200   03 WK-LAST-IDX              PIC 9(04) COMP VALUE ZERO.
007300   03 FILLER                   PIC X(04).
007400*
007500 01 WK-DISPLAY-AREA.
007600   03 WK-DISP-REC-TOT          PIC 9(04).
007700   03 WK-DISP-TRAIN-TOT        PIC 9(04).
007800   03 WK-DISP-TEST-TOT         PIC 9(04).
007900   03 WK-DISP-NODE-TOT         PIC 9(04).
008000   03 FILLER                   PIC X(04).
008100 01 WK-DISPLAY-REDEF REDEFINES WK-DISPLAY-AREA.
008200   03 WK-DISPLAY-LINE          PIC X(20).
008300*
008400 COPY M71MREC.
008500*
008600 COPY M71MNOD.
008700*
008800 COPY M71MMET REPLACING ==M71-METRICS-RESULT== BY
008900                         ==WK-TRAIN-METRICS==
009000                         ==M71-ACCURACY==       BY
009100                         ==WK-TRAIN-ACCURACY==
009200                         ==M71-PRECISION==      BY
009300                         ==WK-TRAIN-PRECISION==
009400                         ==M71-RECALL==         BY
009500                         ==WK-TRAIN-RECALL==
009600                         ==M71-F1-SCORE==       BY
009700                         ==WK-TRAIN-F1-SCORE==.
009800*
009900 COPY M71MMET REPLACING ==M71-METRICS-RESULT== BY
010000                         ==WK-TEST-METRICS==
010100                         ==M71-ACCURACY==       BY
010200                         ==WK-TEST-ACCURACY==
010300                         ==M71-PRECISION==      BY
010400                         ==WK-TEST-PRECISION==
010500                         ==M71-RECALL==         BY
010600                         ==WK-TEST-RECALL==
010700                         ==M71-F1-SCORE==       BY
010800                         ==WK-TEST-F1-SCORE==.
010900*
011000 PROCEDURE DIVISION.
011100*
011200 MAIN.
011300     DISPLAY ' ****** M71B001 - AVVIO BATCH ALBERO FUNGHI ******'.
011400
011500     PERFORM LOAD-MUSHROOM-DATA.
011600     PERFORM BUILD-DECISION-TREE.
011700     PERFORM EVALUATE-TRAINING-SET.
011800     PERFORM EVALUATE-TEST-SET.
011900     PERFORM WRITE-TREE-REPORT.
012000     PERFORM WRITE-METRICS-REPORTS.
012100     PERFORM SHOW-RUN-BANNER.
012200
012300     DISPLAY ' ******* M71B001 - FINE BATCH ALBERO FUNGHI *******'.
012400
012500     GOBACK.
012600
012700*
012800 LOAD-MUSHROOM-DATA.
012900* lettura e split del file funghi - vedi M71L001
013000     CALL CC-LOAD-PGM USING WK-TRAIN-RATIO
013100                             M71-FULL-DATA-AREA
013200                             M71-SPLIT-AREA.
013300
013400*
013500 BUILD-DECISION-TREE.
013600* l'albero si costruisce solo sull'insieme TRAINING, che per
013700* costruzione occupa sempre le prime M71-TRAIN-TOT posizioni
013800* della tabella M71-REC-LIST (split deterministico per ordine
013900* di file - vedi M71L001)
014000     MOVE 1                          TO WK-FIRST-IDX.
014100     MOVE M71-TRAIN-TOT               TO WK-LAST-IDX.
014200
014300     CALL CC-TREE-BUILD-PGM USING M71-FULL-DATA-AREA
014400                                   WK-FIRST-IDX
014500                                   WK-LAST-IDX
014600                                   WK-GAIN-RATIO-SW
014700                                   M71-TREE-AREA.
014800
014900*
015000 EVALUATE-TRAINING-SET.
015100     MOVE 1                          TO WK-FIRST-IDX.
015200     MOVE M71-TRAIN-TOT               TO WK-LAST-IDX.
015300
015400     CALL CC-METRICS-PGM USING M71-FULL-DATA-AREA
015500                                WK-FIRST-IDX
015600                                WK-LAST-IDX
015700                                M71-TREE-AREA
015800                                WK-TRAIN-METRICS.
015900
016000*
016100 EVALUATE-TEST-SET.
016200     COMPUTE WK-FIRST-IDX = M71-TRAIN-TOT + 1.
016300     MOVE M71-REC-TOT                 TO WK-LAST-IDX.
016400
016500     CALL CC-METRICS-PGM USING M71-FULL-DATA-AREA
016600                                WK-FIRST-IDX
016700                                WK-LAST-IDX
016800                                M71-TREE-AREA
016900                                WK-TEST-METRICS.
017000
017100*
017200 WRITE-TREE-REPORT.
017300     CALL CC-TREE-RPT-PGM USING M71-TREE-AREA.
017400
017500*
017600 WRITE-METRICS-REPORTS.
017700     CALL CC-METR-RPT-PGM USING CC-RUN-LABEL-TRAIN
017800                                 WK-TRAIN-METRICS.
017900
018000     CALL CC-METR-RPT-PGM USING CC-RUN-LABEL-TEST
018100                                 WK-TEST-METRICS.
018200
018300*
018400 SHOW-RUN-BANNER.
018500     MOVE M71-REC-TOT                 TO WK-DISP-REC-TOT.
018600     MOVE M71-TRAIN-TOT               TO WK-DISP-TRAIN-TOT.
018700     MOVE M71-TEST-TOT                TO WK-DISP-TEST-TOT.
018800     MOVE M71-NODE-TOT                TO WK-DISP-NODE-TOT.
018900
019000     DISPLAY ' '.
019100     DISPLAY '************* RIEPILOGO RUN *************'.
019200     DISPLAY '* RECORD LETTI    : ' WK-DISP-REC-TOT.
019300     DISPLAY '* RECORD TRAINING : ' WK-DISP-TRAIN-TOT.
019400     DISPLAY '* RECORD TEST     : ' WK-DISP-TEST-TOT.
019500     DISPLAY '* NODI ALBERO     : ' WK-DISP-NODE-TOT.
019600     DISPLAY '******************************************'.
019700     DISPLAY ' '.
