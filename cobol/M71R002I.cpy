000100* ---------------------------------------------------------
000200* M71R002I - area di input per il rendering ricorsivo del
000300*            sottoalbero (worker M71R002) - la tabella
000400*            completa dell'albero (M71MNOD) viaggia invariata
000500*            ad ogni livello di ricorsione, solo il nodo di
000600*            partenza e la profondita' cambiano
000700* ---------------------------------------------------------
000800 01 TREE-RND-:X:-IN.
000900   03 TREE-RND-:X:-DEPTH           PIC 9(02) COMP.
001000   03 TREE-RND-:X:-NODE-IDX        PIC 9(04) COMP.
