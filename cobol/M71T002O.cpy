000100* ---------------------------------------------------------
000200* M71T002O - area di output per la costruzione ricorsiva
000300*            del sottoalbero (worker M71T002) - la lista di
000400*            nodi ritornata ha l'indice 1 come radice del
000500*            sottoalbero, gli indici figlio sono relativi a
000600*            QUESTA lista - il chiamante li ritraduce quando
000700*            innesta il sottoalbero nella tabella globale
000800* ---------------------------------------------------------
000900 01 TREE-BLD-:X:-OUT.
001000   03 TREE-BLD-:X:-NODE-TOT        PIC 9(04) COMP.
001100   03 TREE-BLD-:X:-NODE-LIST.
001200     05 TREE-BLD-:X:-NODE-EL OCCURS 0 TO 2000
001300                        DEPENDING ON TREE-BLD-:X:-NODE-TOT.
001400       10 TREE-BLD-:X:-LEAF-SW         PIC X(01).
001500       10 TREE-BLD-:X:-LABEL           PIC X(09).
001600       10 TREE-BLD-:X:-SPLIT-ATTR      PIC X(20).
001700       10 TREE-BLD-:X:-CHILD-TOT       PIC 9(02) COMP.
001800       10 TREE-BLD-:X:-CHILD-LIST.
001900         15 TREE-BLD-:X:-CHILD-EL OCCURS 0 TO 12
002000                            DEPENDING ON TREE-BLD-:X:-CHILD-TOT.
002100           20 TREE-BLD-:X:-CHILD-VALUE     PIC X(12).
002200           20 TREE-BLD-:X:-CHILD-IDX       PIC 9(04) COMP.
