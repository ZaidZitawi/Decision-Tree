000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71G002.
000300 AUTHOR.        M.COTTI.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  24/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71G002
001000* **++ calcolo dell'Information Gain (e, su richiesta, del Gain
001100*      Ratio) di un attributo rispetto ad un sottoinsieme di
001200*      record fungo. Il sottoinsieme arriva come lista di indici
001300*      nella tabella globale (non necessariamente contigui, per
001400*      via delle partizioni via via piu' piccole prodotte dalla
001500*      costruzione ricorsiva dell'albero in M71T002). Partiziona
001600*      per ciascun valore distinto dell'attributo, richiama
001700*      M71G001 per l'entropia di ogni partizione e dell'insieme
001800*      di partenza, e - se richiesto - pesa il guadagno con lo
001900*      Split Information per ottenere il Gain Ratio.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200* DATA       AUT  RICH.    DESCRIZIONE
002300* ---------- ---- -------- ------------------------------------
002400* 24/03/1988 MCT  P.1005   Prima versione - solo Information Gain
002500* 22/11/1990 RAL  P.1014   Aggiunto calcolo Gain Ratio opzionale
002600* 19/01/1994 SFR  P.1058   Gain Ratio forzato a zero quando lo
002700*                          Split Information e' zero (evita
002800*                          divisione per zero)
002900* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
003000*                          data a 2 cifre in questo programma
003100* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
003200* 08/05/2001 DPZ  P.2078   Sottoinsieme ricevuto come lista di
003300*                          indici (non piu' come range contiguo)
003400*                          per servire le partizioni ricorsive
003500*                          prodotte da M71T002
003600* 16/05/2005 GBN  P.2151   Corretta CALL a M71G003: si passava il
003700*                          solo gruppo M71-REC-DATA (273 caratteri)
003800*                          dove M71G003 dichiara in LINKAGE il
003900*                          tracciato pieno M71-MUSHROOM-RECORD (300
004000*                          caratteri) - ora si passa M71-REC-ENTRY,
004100*                          della stessa lunghezza del tracciato
004200*                          ricevente
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400** nessun file - subroutine di sola computazione
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900**
006000 WORKING-STORAGE SECTION.
006100*
006200 01 WK-LITERALS.
006300   03 CC-ENTROPY-PGM              PIC X(08) VALUE 'M71G001'.
006400   03 FILLER REDEFINES CC-ENTROPY-PGM.
006500     05 FILLER                    PIC X(03).
006600     05 FILLER                    PIC X(05).
006700   03 CC-ATTR-VALUE-PGM           PIC X(08) VALUE 'M71G003'.
006800   03 CC-LOG2-PGM                 PIC X(08) VALUE 'M71G004'.
006900*
007000 01 WK-COUNTERS.
007100   03 WK-SUB                      PIC 9(04) COMP.
007200   03 WK-REC-I                    PIC 9(04) COMP.
007300   03 WK-PART-I                   PIC 9(04) COMP.
007400   03 WK-VAL-I                    PIC 9(02) COMP.
007500   03 WK-EDIBLE-CNT               PIC 9(06) COMP.
007600   03 WK-POISONOUS-CNT            PIC 9(06) COMP.
007700   03 WK-SET-TOT                  PIC 9(06) COMP.
007800   03 FILLER                      PIC X(04).
007900*
008000* tabella dei valori distinti osservati per l'attributo in
008100* esame all'interno del sottoinsieme - costruita per scansione
008200* lineare (al piu' 12 valori distinti per attributo)
008300 01 WK-DISTINCT-AREA.
008400   03 WK-DISTINCT-TOT             PIC 9(02) COMP.
008500   03 WK-DISTINCT-LIST.
008600     05 WK-DISTINCT-EL OCCURS 12 TIMES.
008700       10 WK-DISTINCT-VALUE        PIC X(12).
008800       10 WK-DISTINCT-EDIBLE-CNT   PIC 9(06) COMP.
008900       10 WK-DISTINCT-POISON-CNT   PIC 9(06) COMP.
009000 01 WK-DISTINCT-AREA-X REDEFINES WK-DISTINCT-AREA.
009100   03 FILLER                      PIC X(242).
009200*
009300 01 WK-ATTR-VALUE-AREA.
009400   03 WK-ATTR-VALUE-WORK          PIC X(12).
009500   03 FILLER                      PIC X(04).
009600 01 WK-ATTR-VALUE-AREA-X REDEFINES WK-ATTR-VALUE-AREA.
009700   03 WK-ATTR-VALUE-DISPLAY        PIC X(16).
009800*
009900 01 WK-ENTROPY-AREA.
010000   03 WK-BASE-ENTROPY              PIC 9V9(08).
010100   03 WK-PART-ENTROPY              PIC 9V9(08).
010200   03 WK-WEIGHTED-ENTROPY          PIC 9V9(08).
010300   03 FILLER                      PIC X(04).
010400*
010500 01 WK-SPLIT-INFO-AREA.
010600   03 WK-SPLIT-RATIO               PIC 9V9(08).
010700   03 WK-SPLIT-INFO                PIC S9V9(08).
010800   03 WK-SPLIT-LOG2-RESULT         PIC S9V9(08).
010900   03 WK-SPLIT-PART-TOT            PIC 9(06) COMP.
011000   03 FILLER                      PIC X(04).
011100*
011200 LINKAGE SECTION.
011300 COPY M71MREC.
011400 01 LK-REC-TOT                     PIC 9(04) COMP.
011500 01 LK-REC-LIST.
011600   03 LK-REC-IDX OCCURS 0 TO 8200
011700                 DEPENDING ON LK-REC-TOT
011800                 PIC 9(04) COMP.
011900 01 LK-ATTR-NAME                   PIC X(20).
012000 01 LK-GAIN-RATIO-SW               PIC X(01).
012100   88 LK-USE-GAIN-RATIO                VALUE 'Y'.
012200 01 LK-GAIN-RESULT                 PIC S9V9(08).
012300*
012400 PROCEDURE DIVISION USING M71-FULL-DATA-AREA
012500                           LK-REC-TOT
012600                           LK-REC-LIST
012700                           LK-ATTR-NAME
012800                           LK-GAIN-RATIO-SW
012900                           LK-GAIN-RESULT.
013000*
013100 MAIN.
013200     PERFORM COMPUTE-BASE-ENTROPY.
013300     PERFORM BUILD-DISTINCT-VALUE-TABLE.
013400     PERFORM COMPUTE-WEIGHTED-ENTROPY.
013500
013600     COMPUTE LK-GAIN-RESULT ROUNDED =
013700             WK-BASE-ENTROPY - WK-WEIGHTED-ENTROPY.
013800
013900     IF LK-USE-GAIN-RATIO
014000         PERFORM COMPUTE-SPLIT-INFO
014100         IF WK-SPLIT-INFO = ZERO
014200             MOVE ZERO                TO LK-GAIN-RESULT
014300         ELSE
014400             COMPUTE LK-GAIN-RESULT ROUNDED =
014500                     LK-GAIN-RESULT / WK-SPLIT-INFO
014600         END-IF
014700     END-IF.
014800
014900     GOBACK.
015000
015100*
015200 COMPUTE-BASE-ENTROPY.
015300     MOVE ZERO                        TO WK-EDIBLE-CNT
015400                                          WK-POISONOUS-CNT.
015500
015600     PERFORM TALLY-BASE-RECORD THRU TALLY-BASE-RECORD-EXIT
015700             VARYING WK-SUB FROM 1 BY 1
015800             UNTIL WK-SUB > LK-REC-TOT.
015900
016000     CALL CC-ENTROPY-PGM USING WK-EDIBLE-CNT
016100                                WK-POISONOUS-CNT
016200                                WK-BASE-ENTROPY.
016300
016400*
016500 TALLY-BASE-RECORD.
016600     MOVE LK-REC-IDX(WK-SUB)          TO WK-REC-I.
016700     IF M71-REC-CLASS-EDIBLE(WK-REC-I)
016800         ADD 1                        TO WK-EDIBLE-CNT
016900     ELSE
017000         ADD 1                        TO WK-POISONOUS-CNT
017100     END-IF.
017200 TALLY-BASE-RECORD-EXIT.
017300     EXIT.
017400
017500*
017600 BUILD-DISTINCT-VALUE-TABLE.
017700     MOVE ZERO                        TO WK-DISTINCT-TOT.
017800
017900     PERFORM SCAN-RECORD-FOR-VALUE THRU SCAN-RECORD-FOR-VALUE-EXIT
018000             VARYING WK-SUB FROM 1 BY 1
018100             UNTIL WK-SUB > LK-REC-TOT.
018200
018300*
018400 SCAN-RECORD-FOR-VALUE.
018500     MOVE LK-REC-IDX(WK-SUB)          TO WK-REC-I.
018600
018700     CALL CC-ATTR-VALUE-PGM USING LK-ATTR-NAME
018800                      M71-REC-ENTRY(WK-REC-I)
018900                      WK-ATTR-VALUE-WORK.
019000
019100     MOVE ZERO                        TO WK-VAL-I.
019200     PERFORM FIND-DISTINCT-SLOT THRU FIND-DISTINCT-SLOT-EXIT
019300             VARYING WK-PART-I FROM 1 BY 1
019400             UNTIL WK-PART-I > WK-DISTINCT-TOT
019500                OR WK-VAL-I NOT = ZERO.
019600
019700     IF WK-VAL-I = ZERO
019800         ADD 1                        TO WK-DISTINCT-TOT
019900         MOVE WK-DISTINCT-TOT         TO WK-VAL-I
020000         MOVE WK-ATTR-VALUE-WORK
020100              TO WK-DISTINCT-VALUE(WK-VAL-I)
020200         MOVE ZERO
020300              TO WK-DISTINCT-EDIBLE-CNT(WK-VAL-I)
020400                 WK-DISTINCT-POISON-CNT(WK-VAL-I)
020500     END-IF.
020600
020700     IF M71-REC-CLASS-EDIBLE(WK-REC-I)
020800         ADD 1 TO WK-DISTINCT-EDIBLE-CNT(WK-VAL-I)
020900     ELSE
021000         ADD 1 TO WK-DISTINCT-POISON-CNT(WK-VAL-I)
021100     END-IF.
021200 SCAN-RECORD-FOR-VALUE-EXIT.
021300     EXIT.
021400
021500*
021600 FIND-DISTINCT-SLOT.
021700     IF WK-DISTINCT-VALUE(WK-PART-I) = WK-ATTR-VALUE-WORK
021800         MOVE WK-PART-I               TO WK-VAL-I
021900     END-IF.
022000 FIND-DISTINCT-SLOT-EXIT.
022100     EXIT.
022200
022300*
022400 COMPUTE-WEIGHTED-ENTROPY.
022500     MOVE LK-REC-TOT                  TO WK-SET-TOT.
022600     MOVE ZERO                        TO WK-WEIGHTED-ENTROPY.
022700
022800     PERFORM WEIGH-ONE-PARTITION THRU WEIGH-ONE-PARTITION-EXIT
022900             VARYING WK-VAL-I FROM 1 BY 1
023000             UNTIL WK-VAL-I > WK-DISTINCT-TOT.
023100
023200*
023300 WEIGH-ONE-PARTITION.
023400     CALL CC-ENTROPY-PGM USING WK-DISTINCT-EDIBLE-CNT(WK-VAL-I)
023500                                WK-DISTINCT-POISON-CNT(WK-VAL-I)
023600                                WK-PART-ENTROPY.
023700
023800     COMPUTE WK-WEIGHTED-ENTROPY ROUNDED =
023900         WK-WEIGHTED-ENTROPY +
024000         ((WK-DISTINCT-EDIBLE-CNT(WK-VAL-I) +
024100           WK-DISTINCT-POISON-CNT(WK-VAL-I)) /
024200          WK-SET-TOT * WK-PART-ENTROPY).
024300 WEIGH-ONE-PARTITION-EXIT.
024400     EXIT.
024500
024600*
024700 COMPUTE-SPLIT-INFO.
024800* Split Information = -sum( (|Sv|/|S|) * log2(|Sv|/|S|) )
024900     MOVE ZERO                        TO WK-SPLIT-INFO.
025000
025100     PERFORM ADD-SPLIT-INFO-TERM THRU ADD-SPLIT-INFO-TERM-EXIT
025200             VARYING WK-VAL-I FROM 1 BY 1
025300             UNTIL WK-VAL-I > WK-DISTINCT-TOT.
025400
025500*
025600 ADD-SPLIT-INFO-TERM.
025700     COMPUTE WK-SPLIT-PART-TOT =
025800             WK-DISTINCT-EDIBLE-CNT(WK-VAL-I) +
025900             WK-DISTINCT-POISON-CNT(WK-VAL-I).
026000
026100     IF WK-SPLIT-PART-TOT = ZERO
026200         GO TO ADD-SPLIT-INFO-TERM-EXIT
026300     END-IF.
026400
026500     COMPUTE WK-SPLIT-RATIO =
026600             WK-SPLIT-PART-TOT / WK-SET-TOT.
026700
026800     CALL CC-LOG2-PGM USING WK-SPLIT-RATIO
026900                             WK-SPLIT-LOG2-RESULT.
027000
027100     COMPUTE WK-SPLIT-INFO ROUNDED =
027200             WK-SPLIT-INFO -
027300             (WK-SPLIT-RATIO * WK-SPLIT-LOG2-RESULT).
027400 ADD-SPLIT-INFO-TERM-EXIT.
027500     EXIT.
