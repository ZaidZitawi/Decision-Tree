000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    M71T001.
000300 AUTHOR.        R.ALAIMO.
000400 INSTALLATION.  SEDE ELABORAZIONE DATI - MILANO.
000500 DATE-WRITTEN.  28/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO.
000800*----------------------------------------------------------------
000900* M71T001
001000* **++ punto di ingresso per la costruzione dell'albero di
001100*      decisione. Semina la lista candidati dei 22 attributi e
001200*      la lista iniziale dei record (l'intero insieme TRAINING)
001300*      e delega la costruzione vera e propria al worker
001400*      ricorsivo M71T002.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATA       AUT  RICH.    DESCRIZIONE
001800* ---------- ---- -------- ------------------------------------
001900* 28/03/1988 RAL  P.1006   Prima versione
002000* 22/11/1990 RAL  P.1014   Aggiunto flag gain-ratio passato al
002100*                          worker ricorsivo
002200* 30/09/1998 GBN  Y2K-004  Verifica campi data - nessun campo
002300*                          data a 2 cifre in questo programma
002400* 14/12/1999 GBN  Y2K-011  Chiusura verifica anno 2000 - OK
002500* 22/08/2002 SFR  P.2091   Verificato che l'ordine dei candidati
002600*                          seminato qui coincide con l'ordine
002700*                          della tabella attributi anche dopo
002800*                          l'introduzione del flag gain-ratio -
002900*                          nessuna modifica
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100** nessun file - orchestratore di sola chiamata
004200*
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600**
004700 WORKING-STORAGE SECTION.
004800*
004900 01 WK-LITERALS.
005000   03 CC-TREE-WORKER-PGM          PIC X(08) VALUE 'M71T002'.
005100   03 FILLER REDEFINES CC-TREE-WORKER-PGM.
005200     05 FILLER                    PIC X(03).
005300     05 FILLER                    PIC X(05).
005400*
005500 01 WK-COUNTERS.
005600   03 WK-REC-I                    PIC 9(04) COMP.
005700   03 WK-ATTR-I                   PIC 9(02) COMP.
005800   03 WK-NODE-I                   PIC 9(04) COMP.
005900   03 WK-CHILD-I                  PIC 9(02) COMP.
006000   03 FILLER                      PIC X(04).
006100 01 WK-COUNTERS-X REDEFINES WK-COUNTERS.
006200   03 FILLER                      PIC X(16).
006300*
006400* vista display del range di indici ricevuto - usata solo per
006500* la traccia a video di inizio elaborazione
006600 01 WK-RANGE-DISPLAY-AREA.
006700   03 WK-FIRST-IDX-DISPLAY        PIC 9(04).
006800   03 WK-LAST-IDX-DISPLAY         PIC 9(04).
006900 01 WK-RANGE-DISPLAY-AREA-X REDEFINES WK-RANGE-DISPLAY-AREA.
007000   03 FILLER                      PIC X(08).
007100*
007200 COPY M71MATR.
007300*
007400 COPY M71T002I REPLACING ==:X:== BY ==C==.
007500 COPY M71T002O REPLACING ==:X:== BY ==C==.
007600*
007700 LINKAGE SECTION.
007800 COPY M71MREC.
007900 01 LK-FIRST-IDX                   PIC 9(04) COMP.
008000 01 LK-LAST-IDX                    PIC 9(04) COMP.
008100 01 LK-GAIN-RATIO-SW                PIC X(01).
008200 COPY M71MNOD.
008300*
008400 PROCEDURE DIVISION USING M71-FULL-DATA-AREA
008500                           LK-FIRST-IDX
008600                           LK-LAST-IDX
008700                           LK-GAIN-RATIO-SW
008800                           M71-TREE-AREA.
008900*
009000 MAIN.
009100     MOVE LK-FIRST-IDX                TO WK-FIRST-IDX-DISPLAY.
009200     MOVE LK-LAST-IDX                 TO WK-LAST-IDX-DISPLAY.
009300     DISPLAY 'M71T001 - COSTRUZIONE ALBERO - RECORD DA '
009400             WK-FIRST-IDX-DISPLAY ' A ' WK-LAST-IDX-DISPLAY.
009500
009600     PERFORM SEED-RECORD-LIST.
009700     PERFORM SEED-ATTRIBUTE-LIST.
009800
009900     MOVE ZERO                        TO TREE-BLD-C-DEPTH.
010000     MOVE LK-GAIN-RATIO-SW            TO TREE-BLD-C-GAIN-RATIO-SW.
010100
010200     CALL CC-TREE-WORKER-PGM USING TREE-BLD-C-IN
010300                                    M71-FULL-DATA-AREA
010400                                    TREE-BLD-C-OUT.
010500
010600     PERFORM COPY-SUBTREE-TO-GLOBAL-TABLE.
010700
010800     GOBACK.
010900
011000*
011100 SEED-RECORD-LIST.
011200     COMPUTE TREE-BLD-C-REC-TOT =
011300             LK-LAST-IDX - LK-FIRST-IDX + 1.
011400
011500     PERFORM SEED-ONE-RECORD-IDX THRU SEED-ONE-RECORD-IDX-EXIT
011600             VARYING WK-REC-I FROM LK-FIRST-IDX BY 1
011700             UNTIL WK-REC-I > LK-LAST-IDX.
011800
011900*
012000 SEED-ONE-RECORD-IDX.
012100     COMPUTE TREE-BLD-C-REC-IDX(WK-REC-I - LK-FIRST-IDX + 1) =
012200             WK-REC-I.
012300 SEED-ONE-RECORD-IDX-EXIT.
012400     EXIT.
012500
012600*
012700 SEED-ATTRIBUTE-LIST.
012800     MOVE 22                          TO TREE-BLD-C-ATTR-TOT.
012900
013000     PERFORM SEED-ONE-ATTR-NAME THRU SEED-ONE-ATTR-NAME-EXIT
013100             VARYING WK-ATTR-I FROM 1 BY 1
013200             UNTIL WK-ATTR-I > 22.
013300
013400*
013500 SEED-ONE-ATTR-NAME.
013600     MOVE M71-ATTR-NAME-EL(WK-ATTR-I)
013700          TO TREE-BLD-C-ATTR-EL(WK-ATTR-I).
013800 SEED-ONE-ATTR-NAME-EXIT.
013900     EXIT.
014000
014100*
014200 COPY-SUBTREE-TO-GLOBAL-TABLE.
014300* il worker ricorsivo ritorna il sottoalbero con l'indice 1
014400* come radice - qui diventa la radice dell'albero completo,
014500* quindi la traduzione degli indici figlio e' l'identita'
014600     MOVE TREE-BLD-C-NODE-TOT         TO M71-NODE-TOT.
014700
014800     PERFORM COPY-ONE-NODE THRU COPY-ONE-NODE-EXIT
014900             VARYING WK-NODE-I FROM 1 BY 1
015000             UNTIL WK-NODE-I > TREE-BLD-C-NODE-TOT.
015100
015200*
015300 COPY-ONE-NODE.
015400     MOVE TREE-BLD-C-LEAF-SW(WK-NODE-I)
015500          TO M71-NODE-LEAF-SW(WK-NODE-I).
015600     MOVE TREE-BLD-C-LABEL(WK-NODE-I)
015700          TO M71-NODE-LABEL(WK-NODE-I).
015800     MOVE TREE-BLD-C-SPLIT-ATTR(WK-NODE-I)
015900          TO M71-NODE-SPLIT-ATTR(WK-NODE-I).
016000     MOVE TREE-BLD-C-CHILD-TOT(WK-NODE-I)
016100          TO M71-NODE-CHILD-TOT(WK-NODE-I).
016200
016300     PERFORM COPY-ONE-CHILD THRU COPY-ONE-CHILD-EXIT
016400             VARYING WK-CHILD-I FROM 1 BY 1
016500             UNTIL WK-CHILD-I > TREE-BLD-C-CHILD-TOT(WK-NODE-I).
016600 COPY-ONE-NODE-EXIT.
016700     EXIT.
016800
016900*
017000 COPY-ONE-CHILD.
017100     MOVE TREE-BLD-C-CHILD-VALUE(WK-NODE-I, WK-CHILD-I)
017200          TO M71-CHILD-VALUE(WK-NODE-I, WK-CHILD-I).
017300     MOVE TREE-BLD-C-CHILD-IDX(WK-NODE-I, WK-CHILD-I)
017400          TO M71-CHILD-NODE-IDX(WK-NODE-I, WK-CHILD-I).
017500 COPY-ONE-CHILD-EXIT.
017600     EXIT.
